000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     BKGVDTS.
000500 AUTHOR.         D.PATTERSON-BATCHELOR.
000600 INSTALLATION.   DATA PROCESSING - BOOKINGS BATCH.
000700 DATE-WRITTEN.   04 FEB 1998.
000800 DATE-COMPILED.
000900 SECURITY.       UNCLASSIFIED - INTERNAL BATCH USE ONLY.
001000*
001100*DESCRIPTION :  COMMON ROUTINE CALLED FROM BKGFLAT TO VALIDATE AN
001200*               ISO-8601 UTC TIMESTAMP OF THE FORM
001300*               YYYY-MM-DDTHH:MM:SS.FFFFFFZ (1 TO 6 FRACTIONAL
001400*               DIGITS) OR YYYY-MM-DDTHH:MM:SSZ.  CHECKS BOTH THE
001500*               PUNCTUATION AND THE CALENDAR PLAUSIBILITY OF THE
001600*               DATE AND TIME PORTIONS, INCLUDING LEAP YEARS.
001700*
001800*================================================================
001900* HISTORY OF MODIFICATION:
002000*================================================================
002100* RESV101 - DPBATC  - 04/02/1998 - INITIAL VERSION
002200*                    - CALLED FROM BKGFLAT TO VALIDATE THE HEADER,
002300*                    - DEPARTURE AND ARRIVAL TIMESTAMPS
002400*----------------------------------------------------------------
002500* RESV115 - DPBATC  - 02/11/1998 - Y2K REVIEW
002600*                    - LEAP YEAR TEST RE-WRITTEN TO USE A FULL
002700*                    - 4-DIGIT CENTURY, CENTURY-DIVISIBLE-BY-400
002800*                    - RULE ADDED (WAS PREVIOUSLY 2-DIGIT YEAR
002900*                    - DIVISIBLE-BY-4 ONLY)
003000*----------------------------------------------------------------
003100* RESV180 - TMPOKO  - 19/07/2003 - REFDATA REQUEST 03-091
003200*                    - ALLOW 1 TO 6 FRACTIONAL SECOND DIGITS
003300*                    - RATHER THAN A FIXED 6, TO MATCH THE NEWER
003400*                    - FEED FORMAT
003500*----------------------------------------------------------------
003600 EJECT
003700**********************
003800 ENVIRONMENT DIVISION.
003900**********************
004000 CONFIGURATION SECTION.
004100 SOURCE-COMPUTER.  IBM-AS400.
004200 OBJECT-COMPUTER.  IBM-AS400.
004300 SPECIAL-NAMES.    C01 IS TOP-OF-FORM.
004400
004500 EJECT
004600***************
004700 DATA DIVISION.
004800***************
004900 WORKING-STORAGE SECTION.
005000*************************
005100 01  FILLER                          PIC X(24)        VALUE
005200     "** PROGRAM BKGVDTS  **".
005300
005400* ----------------- TIMESTAMP TEXT RE-CAST AS COMPONENTS ----------*
005500*    THE CALLER'S 24-BYTE TIMESTAMP IS MOVED HERE AND REDEFINED
005600*    TWO WAYS - ONCE FOR THE LONG FORM WITH FRACTIONAL SECONDS,
005700*    ONCE FOR THE SHORT FORM WITHOUT - SO THE CALENDAR FIELDS CAN
005800*    BE PULLED OUT BY POSITION EITHER WAY.
005900 01  WK-C-TIMESTAMP-TEXT             PIC X(24)       VALUE SPACES.
006000
006100 01  WK-C-TIMESTAMP-LONG REDEFINES WK-C-TIMESTAMP-TEXT.
006200     05  WK-C-TSL-YEAR                PIC 9(04).
006300     05  WK-C-TSL-DASH1               PIC X(01).
006400     05  WK-C-TSL-MONTH               PIC 9(02).
006500     05  WK-C-TSL-DASH2                PIC X(01).
006600     05  WK-C-TSL-DAY                  PIC 9(02).
006700     05  WK-C-TSL-TEE                  PIC X(01).
006800     05  WK-C-TSL-HOUR                 PIC 9(02).
006900     05  WK-C-TSL-COLON1                PIC X(01).
007000     05  WK-C-TSL-MINUTE                PIC 9(02).
007100     05  WK-C-TSL-COLON2                PIC X(01).
007200     05  WK-C-TSL-SECOND                PIC 9(02).
007300     05  WK-C-TSL-DOT                    PIC X(01).
007400     05  WK-C-TSL-FRACTION               PIC X(06).
007500     05  WK-C-TSL-ZULU                   PIC X(01).
007600
007700 01  WK-C-TIMESTAMP-SHORT REDEFINES WK-C-TIMESTAMP-TEXT.
007800     05  WK-C-TSS-YEAR                PIC 9(04).
007900     05  WK-C-TSS-DASH1               PIC X(01).
008000     05  WK-C-TSS-MONTH               PIC 9(02).
008100     05  WK-C-TSS-DASH2                PIC X(01).
008200     05  WK-C-TSS-DAY                  PIC 9(02).
008300     05  WK-C-TSS-TEE                  PIC X(01).
008400     05  WK-C-TSS-HOUR                 PIC 9(02).
008500     05  WK-C-TSS-COLON1                PIC X(01).
008600     05  WK-C-TSS-MINUTE                PIC 9(02).
008700     05  WK-C-TSS-COLON2                PIC X(01).
008800     05  WK-C-TSS-SECOND                PIC 9(02).
008900     05  WK-C-TSS-ZULU                   PIC X(01).
009000     05  FILLER                          PIC X(07).
009100
009200* ----------------- WORKING COPIES OF THE PARSED FIELDS ----------*
009300 01  WK-N-YEAR                       PIC 9(04) COMP  VALUE ZERO.
009400 01  WK-N-MONTH                      PIC 9(02) COMP  VALUE ZERO.
009500 01  WK-N-DAY                        PIC 9(02) COMP  VALUE ZERO.
009600 01  WK-N-HOUR                       PIC 9(02) COMP  VALUE ZERO.
009700 01  WK-N-MINUTE                     PIC 9(02) COMP  VALUE ZERO.
009800 01  WK-N-SECOND                     PIC 9(02) COMP  VALUE ZERO.
009900 01  WK-N-FRACTION-LEN               PIC 9(01) COMP  VALUE ZERO.
010000
010100* ----------------- DAYS-IN-MONTH TABLE (FILLER-LOADED) -----------*
010200 01  WK-C-DAYS-IN-MONTH-DATA.
010300     05  FILLER                      PIC 9(02) VALUE 31.
010400     05  FILLER                      PIC 9(02) VALUE 28.
010500     05  FILLER                      PIC 9(02) VALUE 31.
010600     05  FILLER                      PIC 9(02) VALUE 30.
010700     05  FILLER                      PIC 9(02) VALUE 31.
010800     05  FILLER                      PIC 9(02) VALUE 30.
010900     05  FILLER                      PIC 9(02) VALUE 31.
011000     05  FILLER                      PIC 9(02) VALUE 31.
011100     05  FILLER                      PIC 9(02) VALUE 30.
011200     05  FILLER                      PIC 9(02) VALUE 31.
011300     05  FILLER                      PIC 9(02) VALUE 30.
011400     05  FILLER                      PIC 9(02) VALUE 31.
011500 01  WK-N-DAYS-IN-MONTH-TBL REDEFINES WK-C-DAYS-IN-MONTH-DATA.
011600     05  WK-N-DAYS-IN-MONTH          PIC 9(02) COMP OCCURS 12 TIMES.
011700
011800 01  WK-N-MAX-DAY                    PIC 9(02) COMP  VALUE ZERO.
011900 01  WK-C-LEAP-YEAR                  PIC X(01)       VALUE "N".
012000     88  WK-C-IS-LEAP-YEAR                           VALUE "Y".
012100 01  WK-N-YEAR-MOD-4                 PIC 9(02) COMP  VALUE ZERO.
012200 01  WK-N-YEAR-MOD-100               PIC 9(02) COMP  VALUE ZERO.
012300 01  WK-N-YEAR-MOD-400               PIC 9(03) COMP  VALUE ZERO.
012400
012500 01  WK-C-FORM-SWITCH                PIC X(01)       VALUE SPACE.
012600     88  WK-C-FORM-IS-LONG                           VALUE "L".
012700     88  WK-C-FORM-IS-SHORT                          VALUE "S".
012800
012900 EJECT
013000 LINKAGE SECTION.
013100*****************
013200     COPY BKGDTS.
013300
013400 EJECT
013500**************************
013600 PROCEDURE DIVISION       USING WK-BKGDTS.
013700**************************
013800 MAIN-MODULE.
013900     PERFORM A000-VALIDATE-TIMESTAMP
014000        THRU A999-VALIDATE-TIMESTAMP-EX.
014100     GOBACK.
014200
014300*------------------------------------------------------------------*
014400 A000-VALIDATE-TIMESTAMP.
014500*------------------------------------------------------------------*
014600     SET     WK-BKGDTS-IS-INVALID    TO TRUE.
014700     MOVE    SPACE                   TO WK-C-FORM-SWITCH.
014800     MOVE    WK-BKGDTS-TIMESTAMP     TO WK-C-TIMESTAMP-TEXT.
014900
015000     IF      WK-C-TIMESTAMP-TEXT = SPACES
015100             GO TO A999-VALIDATE-TIMESTAMP-EX.
015200
015300*    TRY THE SHORT FORM FIRST - ...SS Z IN POSITIONS 20, WITH THE
015400*    REMAINDER OF THE FIELD BLANK.
015500     IF      WK-C-TSS-ZULU = "Z"
015600       AND   WK-C-TIMESTAMP-TEXT(21:4) = SPACES
015700             SET WK-C-FORM-IS-SHORT  TO TRUE
015800             GO TO A100-VALIDATE-PUNCTUATION.
015900
016000*    OTHERWISE TRY THE LONG FORM - A DOT, 1 TO 6 FRACTIONAL DIGITS,
016100*    THEN Z, WITH ANY UNUSED FRACTION BYTES LEFT BLANK.
016200     IF      WK-C-TSL-DOT = "."
016300             SET WK-C-FORM-IS-LONG   TO TRUE
016400             GO TO A100-VALIDATE-PUNCTUATION.
016500
016600     GO TO A999-VALIDATE-TIMESTAMP-EX.
016700
016800*------------------------------------------------------------------*
016900 A100-VALIDATE-PUNCTUATION.
017000*------------------------------------------------------------------*
017100     IF      WK-C-FORM-IS-LONG
017200             IF WK-C-TSL-DASH1 NOT = "-" OR WK-C-TSL-DASH2 NOT = "-"
017300               OR WK-C-TSL-TEE NOT = "T"
017400               OR WK-C-TSL-COLON1 NOT = ":" OR WK-C-TSL-COLON2 NOT = ":"
017500               OR WK-C-TSL-ZULU NOT = "Z"
017600                   GO TO A999-VALIDATE-TIMESTAMP-EX
017700             END-IF
017800             PERFORM A110-FIND-FRACTION-LENGTH
017900                THRU A110-FIND-FRACTION-LENGTH-EX
018000             IF WK-N-FRACTION-LEN = ZERO
018100                   GO TO A999-VALIDATE-TIMESTAMP-EX
018200             END-IF
018300             MOVE WK-C-TSL-YEAR      TO WK-N-YEAR
018400             MOVE WK-C-TSL-MONTH     TO WK-N-MONTH
018500             MOVE WK-C-TSL-DAY       TO WK-N-DAY
018600             MOVE WK-C-TSL-HOUR      TO WK-N-HOUR
018700             MOVE WK-C-TSL-MINUTE    TO WK-N-MINUTE
018800             MOVE WK-C-TSL-SECOND    TO WK-N-SECOND
018900     ELSE
019000             IF WK-C-TSS-DASH1 NOT = "-" OR WK-C-TSS-DASH2 NOT = "-"
019100               OR WK-C-TSS-TEE NOT = "T"
019200               OR WK-C-TSS-COLON1 NOT = ":" OR WK-C-TSS-COLON2 NOT = ":"
019300                   GO TO A999-VALIDATE-TIMESTAMP-EX
019400             END-IF
019500             MOVE WK-C-TSS-YEAR      TO WK-N-YEAR
019600             MOVE WK-C-TSS-MONTH     TO WK-N-MONTH
019700             MOVE WK-C-TSS-DAY       TO WK-N-DAY
019800             MOVE WK-C-TSS-HOUR      TO WK-N-HOUR
019900             MOVE WK-C-TSS-MINUTE    TO WK-N-MINUTE
020000             MOVE WK-C-TSS-SECOND    TO WK-N-SECOND
020100     END-IF.
020200
020300     PERFORM A200-VALIDATE-CALENDAR
020400        THRU A200-VALIDATE-CALENDAR-EX.
020500
020600*------------------------------------------------------------------*
020700 A100-VALIDATE-PUNCTUATION-EX.
020800*------------------------------------------------------------------*
020900     EXIT.
021000
021100*------------------------------------------------------------------*
021200 A110-FIND-FRACTION-LENGTH.
021300*------------------------------------------------------------------*
021400*    THE FRACTION OCCUPIES 1 TO 6 NUMERIC DIGITS FOLLOWED BY "Z"
021500*    AND THEN BLANKS, ALL WITHIN WK-C-TSL-FRACTION/WK-C-TSL-ZULU.
021600*------------------------------------------------------------------*
021700     MOVE    ZERO                    TO WK-N-FRACTION-LEN.
021800
021900     IF      WK-C-TSL-FRACTION(1:1) IS NOT NUMERIC
022000             GO TO A110-FIND-FRACTION-LENGTH-EX.
022100
022200     IF      WK-C-TSL-FRACTION = "Z     "
022300             GO TO A110-FIND-FRACTION-LENGTH-EX.
022400
022500     PERFORM A120-SCAN-FRACTION-DIGIT THRU A120-SCAN-FRACTION-DIGIT-EX
022600        VARYING WK-N-FRACTION-LEN FROM 1 BY 1
022700          UNTIL WK-N-FRACTION-LEN > 6
022800             OR WK-C-TSL-FRACTION(WK-N-FRACTION-LEN:1) = "Z"
022900             OR WK-C-TSL-FRACTION(WK-N-FRACTION-LEN:1) IS NOT
023000                NUMERIC.
023100
023200     IF      WK-N-FRACTION-LEN > 6
023300       OR    WK-C-TSL-FRACTION(WK-N-FRACTION-LEN:1) NOT = "Z"
023400             MOVE ZERO               TO WK-N-FRACTION-LEN
023500             GO TO A110-FIND-FRACTION-LENGTH-EX.
023600
023700     SUBTRACT 1 FROM WK-N-FRACTION-LEN.
023800     IF      WK-N-FRACTION-LEN = ZERO
023900             MOVE ZERO               TO WK-N-FRACTION-LEN
024000             GO TO A110-FIND-FRACTION-LENGTH-EX.
024100
024200     IF      WK-C-TSL-FRACTION(WK-N-FRACTION-LEN + 2:
024300                6 - WK-N-FRACTION-LEN - 1) NOT = SPACES
024400             MOVE ZERO               TO WK-N-FRACTION-LEN.
024500
024600*------------------------------------------------------------------*
024700 A110-FIND-FRACTION-LENGTH-EX.
024800*------------------------------------------------------------------*
024900     EXIT.
025000
025100*------------------------------------------------------------------*
025200 A120-SCAN-FRACTION-DIGIT.
025300*------------------------------------------------------------------*
025400*    NO BODY NEEDED - THE VARYING/UNTIL CLAUSE DOES THE SCANNING.
025500*    THIS PARAGRAPH EXISTS SO THE LOOP USES THE SHOP'S NORMAL
025600*    PERFORM...THRU CONVENTION RATHER THAN AN IN-LINE LOOP.
025700*------------------------------------------------------------------*
025800     CONTINUE.
025900
026000*------------------------------------------------------------------*
026100 A120-SCAN-FRACTION-DIGIT-EX.
026200*------------------------------------------------------------------*
026300     EXIT.
026400
026500*------------------------------------------------------------------*
026600 A200-VALIDATE-CALENDAR.
026700*------------------------------------------------------------------*
026800     IF      WK-N-MONTH < 1 OR WK-N-MONTH > 12
026900             GO TO A200-VALIDATE-CALENDAR-EX.
027000
027100     IF      WK-N-HOUR > 23
027200             GO TO A200-VALIDATE-CALENDAR-EX.
027300
027400     IF      WK-N-MINUTE > 59
027500             GO TO A200-VALIDATE-CALENDAR-EX.
027600
027700     IF      WK-N-SECOND > 59
027800             GO TO A200-VALIDATE-CALENDAR-EX.
027900
028000     PERFORM A210-DETERMINE-LEAP-YEAR
028100        THRU A210-DETERMINE-LEAP-YEAR-EX.
028200
028300     MOVE    WK-N-DAYS-IN-MONTH(WK-N-MONTH) TO WK-N-MAX-DAY.
028400     IF      WK-N-MONTH = 2 AND WK-C-IS-LEAP-YEAR
028500             MOVE 29                 TO WK-N-MAX-DAY.
028600
028700     IF      WK-N-DAY < 1 OR WK-N-DAY > WK-N-MAX-DAY
028800             GO TO A200-VALIDATE-CALENDAR-EX.
028900
029000     SET     WK-BKGDTS-IS-VALID      TO TRUE.
029100
029200*------------------------------------------------------------------*
029300 A200-VALIDATE-CALENDAR-EX.
029400*------------------------------------------------------------------*
029500     EXIT.
029600
029700*------------------------------------------------------------------*
029800 A210-DETERMINE-LEAP-YEAR.
029900*------------------------------------------------------------------*
030000*    A YEAR IS A LEAP YEAR IF DIVISIBLE BY 4, UNLESS ALSO
030100*    DIVISIBLE BY 100, UNLESS ALSO DIVISIBLE BY 400.
030200*------------------------------------------------------------------*
030300     MOVE    "N"                     TO WK-C-LEAP-YEAR.
030400     DIVIDE  WK-N-YEAR BY 4 GIVING WK-N-YEAR-MOD-4
030500             REMAINDER WK-N-YEAR-MOD-4.
030600     IF      WK-N-YEAR-MOD-4 NOT = ZERO
030700             GO TO A210-DETERMINE-LEAP-YEAR-EX.
030800
030900     DIVIDE  WK-N-YEAR BY 100 GIVING WK-N-YEAR-MOD-100
031000             REMAINDER WK-N-YEAR-MOD-100.
031100     IF      WK-N-YEAR-MOD-100 NOT = ZERO
031200             SET WK-C-IS-LEAP-YEAR   TO TRUE
031300             GO TO A210-DETERMINE-LEAP-YEAR-EX.
031400
031500     DIVIDE  WK-N-YEAR BY 400 GIVING WK-N-YEAR-MOD-400
031600             REMAINDER WK-N-YEAR-MOD-400.
031700     IF      WK-N-YEAR-MOD-400 = ZERO
031800             SET WK-C-IS-LEAP-YEAR   TO TRUE.
031900
032000*------------------------------------------------------------------*
032100 A210-DETERMINE-LEAP-YEAR-EX.
032200*------------------------------------------------------------------*
032300     EXIT.
032400
032500*------------------------------------------------------------------*
032600 A999-VALIDATE-TIMESTAMP-EX.
032700*------------------------------------------------------------------*
032800     EXIT.
032900
033000******************************************************************
033100*************** END OF PROGRAM SOURCE - BKGVDTS ***************
033200******************************************************************
