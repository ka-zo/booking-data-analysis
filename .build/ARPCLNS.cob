000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     ARPCLNS.
000500 AUTHOR.         R.OKONKWO.
000600 INSTALLATION.   DATA PROCESSING - REFERENCE DATA BATCH.
000700 DATE-WRITTEN.   09 JUN 1992.
000800 DATE-COMPILED.
000900 SECURITY.       UNCLASSIFIED - INTERNAL BATCH USE ONLY.
001000*
001100*DESCRIPTION :  BATCH CLEANSE OF THE AIRPORT MASTER EXTRACT.
001200*               READS THE COMMA-SEPARATED AIRPORT MASTER FILE ONE
001300*               LINE AT A TIME, VALIDATES AND NORMALISES EACH
001400*               RECORD, AND SPLITS THE RUN INTO A CLEAN MASTER
001500*               OUTPUT AND AN ERROR OUTPUT CARRYING THE RAW LINE
001600*               AND THE REJECT REASON.  END OF RUN CONTROL TOTALS
001700*               ARE DISPLAYED ON THE JOB LOG.
001800*
001900*================================================================
002000* HISTORY OF MODIFICATION:
002100*================================================================
002200* RESV301 - DPBATC  - 09/06/1992 - INITIAL VERSION
002300*                    - FIRST CUT OF THE AIRPORT CLEANSE BATCH JOB
002400*                    - REPLACES THE OLD MANUAL SPREADSHEET SCRUB
002500*----------------------------------------------------------------
002600* RESV344 - DPBATC  - 17/02/1994 - ADD ICAO AND TIMEZONE_STRING
002700*                    - REFDATA REQUEST 94-118
002800*----------------------------------------------------------------
002900* RESV388 - DPBATC  - 28/11/1995 - BOUND THE TIMEZONE_STRING CHECK
003000*                    - AGAINST THE NEW ARPVTZN COMMON ROUTINE
003100*                    - SO THE OLSON TABLE ONLY LIVES IN ONE PLACE
003200*----------------------------------------------------------------
003300* RESV512 - TMPOKO  - 18/09/1998 - Y2K REVIEW
003400*                    - WS-RUN-DATE EXPANDED TO A 4-DIGIT CENTURY
003500*                    - SO END OF RUN BANNER PRINTS CORRECTLY
003600*                    - PAST 31/12/1999
003700*----------------------------------------------------------------
003800* RESV560 - TMPOKO  - 05/05/1999 - REFDATA REQUEST 99-040
003900*                    - SOURCE FIELD NOW TREATED AS REQUIRED PER
004000*                    - DOWNSTREAM LOADER CHANGE, MISSING SOURCE
004100*                    - IS NOW A REJECT NOT A BLANK
004200*----------------------------------------------------------------
004300* RESV701 - ACNFEN  - 14/03/2009 - REFDATA REQUEST 09-233
004400*                    - ROUNDING OF LAT/LONG/ALTITUDE TO 9 DECIMAL
004500*                    - PLACES TO MATCH THE NEW FEED FROM
004600*                    - OURAIRPORTS.ORG
004700*----------------------------------------------------------------
004800 EJECT
004900**********************
005000 ENVIRONMENT DIVISION.
005100**********************
005200 CONFIGURATION SECTION.
005300 SOURCE-COMPUTER.  IBM-AS400.
005400 OBJECT-COMPUTER.  IBM-AS400.
005500 SPECIAL-NAMES.    C01 IS TOP-OF-FORM
005600                   UPSI-0 IS UPSI-SWITCH-0
005700                     ON STATUS IS U0-ON
005800                     OFF STATUS IS U0-OFF.
005900
006000 INPUT-OUTPUT SECTION.
006100 FILE-CONTROL.
006200     SELECT ARPIN   ASSIGN TO DATABASE-ARPIN
006300            ORGANIZATION      IS LINE SEQUENTIAL
006400            FILE STATUS       IS WK-C-FILE-STATUS.
006500
006600     SELECT ARPCLN  ASSIGN TO DATABASE-ARPCLN
006700            ORGANIZATION      IS SEQUENTIAL
006800            FILE STATUS       IS WK-C-FILE-STATUS.
006900
007000     SELECT ARPERR  ASSIGN TO DATABASE-ARPERR
007100            ORGANIZATION      IS SEQUENTIAL
007200            FILE STATUS       IS WK-C-FILE-STATUS.
007300
007400 EJECT
007500***************
007600 DATA DIVISION.
007700***************
007800 FILE SECTION.
007900**************
008000 FD  ARPIN
008100     LABEL RECORDS ARE OMITTED
008200     RECORD CONTAINS 200 CHARACTERS
008300     DATA RECORD IS WK-C-ARPIN-LINE.
008400 01  WK-C-ARPIN-LINE                PIC X(200).
008500
008600 FD  ARPCLN
008700     LABEL RECORDS ARE OMITTED
008800     DATA RECORD IS WK-C-ARPCLN.
008900 01  WK-C-ARPCLN.
009000     COPY ARPCLN.
009100
009200 FD  ARPERR
009300     LABEL RECORDS ARE OMITTED
009400     DATA RECORD IS WK-C-ARPERR.
009500 01  WK-C-ARPERR.
009600     COPY ARPERR.
009700
009800*************************
009900 WORKING-STORAGE SECTION.
010000*************************
010100 01  FILLER                          PIC X(24)        VALUE
010200     "** PROGRAM ARPCLNS  **".
010300
010400* ------------------ PROGRAM WORKING STORAGE -------------------*
010500 01    WK-C-COMMON.
010600     COPY ASCMWS.
010700
010800* ----------------- RUN DATE (DISPLAYED ON BANNER) --------------*
010900 01  WS-RUN-DATE.
011000     05  WS-RUN-DATE-CC              PIC 9(02).
011100     05  WS-RUN-DATE-YY              PIC 9(02).
011200     05  WS-RUN-DATE-MM              PIC 9(02).
011300     05  WS-RUN-DATE-DD              PIC 9(02).
011400 01  WS-RUN-DATE-PRINT REDEFINES WS-RUN-DATE.
011500     05  WS-RUN-DATE-CCYY            PIC 9(04).
011600     05  WS-RUN-DATE-MMDD            PIC 9(04).
011700
011800* ----------------- RAW LINE / CHARACTER SCAN TABLE --------------*
011900 01  WK-C-CSV-LINE                   PIC X(200).
012000 01  WK-C-CSV-CHARS REDEFINES WK-C-CSV-LINE.
012100     05  WK-C-CSV-CHAR               PIC X(01) OCCURS 200 TIMES
012200                                      INDEXED BY WK-N-CHAR-IX.
012300
012400* ----------------- PARSED CSV FIELD TABLE (14 FIELDS) -----------*
012500 01  WK-C-CSV-FIELDS.
012600     05  WK-C-CSV-FIELD              PIC X(40) OCCURS 14 TIMES
012700                                      INDEXED BY WK-N-FIELD-IX
012800                                      VALUE SPACES.
012900 01  WK-N-CSV-FIELD-COUNT            PIC 9(02) COMP  VALUE ZERO.
013000 01  WK-N-CSV-LINE-LEN               PIC 9(03) COMP  VALUE ZERO.
013100 01  WK-N-CSV-FIELD-LEN              PIC 9(02) COMP  VALUE ZERO.
013200 01  WK-C-IN-QUOTES                  PIC X(01)       VALUE "N".
013300     88  WK-C-IS-IN-QUOTES                           VALUE "Y".
013400     88  WK-C-NOT-IN-QUOTES                          VALUE "N".
013500 01  WK-C-PARSE-OK                   PIC X(01)       VALUE "Y".
013600     88  WK-C-PARSE-IS-OK                            VALUE "Y".
013700     88  WK-C-PARSE-IS-BAD                           VALUE "N".
013800
013900* ----------------- GENERIC SIGNED-DECIMAL EDIT WORK AREA --------*
014000*    D000-EDIT-SIGNED-DECIMAL PARSES WK-C-EDIT-TEXT BY HAND, ONE
014100*    CHARACTER AT A TIME, SINCE THIS SHOP DOES NOT USE FUNCTION
014200*    NUMVAL IN BATCH EDITS.
014300 01  WK-C-EDIT-TEXT                  PIC X(40).
014400 01  WK-N-EDIT-DIGIT                 PIC 9(01).
014500 01  WK-N-EDIT-INT                   PIC S9(09) COMP  VALUE ZERO.
014600 01  WK-N-EDIT-FRAC                  PIC S9(09) COMP  VALUE ZERO.
014700 01  WK-N-EDIT-FRAC-DIGITS           PIC 9(02) COMP  VALUE ZERO.
014800 01  WK-N-EDIT-SIGN-MULT             PIC S9(01) COMP  VALUE 1.
014900 01  WK-N-EDIT-RESULT                PIC S9(05)V9(09) COMP-3.
015000 01  WK-C-EDIT-VALID                 PIC X(01)       VALUE "N".
015100     88  WK-C-EDIT-IS-VALID                          VALUE "Y".
015200     88  WK-C-EDIT-IS-INVALID                        VALUE "N".
015300 01  WK-C-EDIT-SEEN-DIGIT            PIC X(01)       VALUE "N".
015400     88  WK-C-EDIT-IS-SEEN-DIGIT                     VALUE "Y".
015500 01  WK-C-EDIT-SEEN-DOT              PIC X(01)       VALUE "N".
015600     88  WK-C-EDIT-IS-SEEN-DOT                       VALUE "Y".
015700 01  WK-N-EDIT-POS                   PIC 9(02) COMP  VALUE ZERO.
015800
015900* ----------------- POWERS-OF-TEN TABLE (CLASSIC FILLER-LOADED) --*
016000*    USED TO SCALE THE FRACTIONAL PART PICKED UP BY D000 BACK TO
016100*    A PROPER DECIMAL VALUE WITHOUT AN INTRINSIC FUNCTION.
016200 01  WK-C-POWERS-OF-TEN-DATA.
016300     05  FILLER                      PIC 9(10) VALUE 0000000001.
016400     05  FILLER                      PIC 9(10) VALUE 0000000010.
016500     05  FILLER                      PIC 9(10) VALUE 0000000100.
016600     05  FILLER                      PIC 9(10) VALUE 0000001000.
016700     05  FILLER                      PIC 9(10) VALUE 0000010000.
016800     05  FILLER                      PIC 9(10) VALUE 0000100000.
016900     05  FILLER                      PIC 9(10) VALUE 0001000000.
017000     05  FILLER                      PIC 9(10) VALUE 0010000000.
017100     05  FILLER                      PIC 9(10) VALUE 0100000000.
017200     05  FILLER                      PIC 9(10) VALUE 1000000000.
017300 01  WK-N-POWERS-OF-TEN REDEFINES WK-C-POWERS-OF-TEN-DATA.
017400     05  WK-N-POWER-OF-TEN           PIC 9(10) COMP OCCURS 10 TIMES.
017500
017600* ----------------- VALIDATION SWITCHES AND RESULT FIELDS --------*
017700 01  WK-C-REJECT-SWITCH              PIC X(01)       VALUE "N".
017800     88  WK-C-REJECT-RECORD                          VALUE "Y".
017900     88  WK-C-ACCEPT-RECORD                          VALUE "N".
018000 01  WK-C-REJECT-REASON              PIC X(40)       VALUE SPACES.
018100
018200* ----------------- CONTROL TOTALS (ALL COMP) ---------------------*
018300 01  WK-N-RECORDS-READ               PIC 9(07) COMP  VALUE ZERO.
018400 01  WK-N-RECORDS-CLEAN              PIC 9(07) COMP  VALUE ZERO.
018500 01  WK-N-RECORDS-REJECT             PIC 9(07) COMP  VALUE ZERO.
018600
018700* ----------------- DST TABLE (88-LEVEL LIST OF VALID CODES) -----*
018800 01  WK-C-DST-WORK                   PIC X(01)       VALUE SPACE.
018900     88  WK-C-DST-IS-VALID           VALUE "E" "A" "S" "O" "Z" "N"
019000                                            "U".
019100
019200* ----------------- TYPE / SOURCE VALUE LISTS ----------------------*
019300 01  WK-C-TYPE-WORK                  PIC X(10)       VALUE SPACES.
019400     88  WK-C-TYPE-IS-VALID          VALUE "AIRPORT   " "STATION   "
019500                                           "PORT      " "UNKNOWN   ".
019600 01  WK-C-SOURCE-WORK                PIC X(11)       VALUE SPACES.
019700     88  WK-C-SOURCE-IS-VALID        VALUE "OURAIRPORTS" "LEGACY     "
019800                                           "USER       ".
019900
020000 01  WK-C-LITERALS.
020100     05  C-ARPVTZN                   PIC X(08) VALUE "ARPVTZN ".
020200
020300 EJECT
020400 LINKAGE SECTION.
020500*****************
020600     COPY ARPTZN.
020700
020800 EJECT
020900**************************
021000 PROCEDURE DIVISION.
021100**************************
021200 MAIN-MODULE.
021300     PERFORM A000-START-PROGRAM-ROUTINE
021400        THRU A999-START-PROGRAM-ROUTINE-EX.
021500     PERFORM B000-PROCESS-RECORDS
021600        THRU B999-PROCESS-RECORDS-EX
021700        UNTIL WK-C-AT-END-OF-FILE.
021800     PERFORM Z000-END-PROGRAM-ROUTINE
021900        THRU Z999-END-PROGRAM-ROUTINE-EX.
022000     STOP RUN.
022100
022200*------------------------------------------------------------------*
022300 A000-START-PROGRAM-ROUTINE.
022400*------------------------------------------------------------------*
022500     MOVE "N"                        TO WK-C-EOF-SWITCH.
022600     ACCEPT  WS-RUN-DATE-CCYY        FROM DATE YYYYMMDD.
022700     MOVE ZERO                       TO WK-N-RECORDS-READ
022800                                         WK-N-RECORDS-CLEAN
022900                                         WK-N-RECORDS-REJECT.
023000
023100     OPEN    INPUT  ARPIN.
023200     IF      NOT WK-C-SUCCESSFUL
023300             DISPLAY "ARPCLNS - OPEN FILE ERROR - ARPIN"
023400             DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
023500             GO TO Y900-ABNORMAL-TERMINATION.
023600
023700     OPEN    OUTPUT ARPCLN.
023800     IF      NOT WK-C-SUCCESSFUL
023900             DISPLAY "ARPCLNS - OPEN FILE ERROR - ARPCLN"
024000             DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
024100             GO TO Y900-ABNORMAL-TERMINATION.
024200
024300     OPEN    OUTPUT ARPERR.
024400     IF      NOT WK-C-SUCCESSFUL
024500             DISPLAY "ARPCLNS - OPEN FILE ERROR - ARPERR"
024600             DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
024700             GO TO Y900-ABNORMAL-TERMINATION.
024800
024900*------------------------------------------------------------------*
025000 A999-START-PROGRAM-ROUTINE-EX.
025100*------------------------------------------------------------------*
025200     EXIT.
025300
025400*------------------------------------------------------------------*
025500 B000-PROCESS-RECORDS.
025600*------------------------------------------------------------------*
025700     READ    ARPIN INTO WK-C-CSV-LINE
025800             AT END
025900                 SET WK-C-AT-END-OF-FILE TO TRUE
026000                 GO TO B999-PROCESS-RECORDS-EX
026100     END-READ.
026200
026300     ADD     1                       TO WK-N-RECORDS-READ.
026400     MOVE    "N"                     TO WK-C-REJECT-SWITCH.
026500     MOVE    SPACES                  TO WK-C-REJECT-REASON.
026600
026700     PERFORM C000-PARSE-CSV-RECORD
026800        THRU C000-PARSE-CSV-RECORD-EX.
026900
027000     IF      WK-C-PARSE-IS-BAD
027100             MOVE "Invalid csv"      TO WK-C-REJECT-REASON
027200             SET  WK-C-REJECT-RECORD TO TRUE
027300             GO TO B090-DISPOSE-RECORD.
027400
027500     PERFORM C100-VALIDATE-AIRPORT-ID
027600        THRU C100-VALIDATE-AIRPORT-ID-EX.
027700     IF      WK-C-REJECT-RECORD
027800             GO TO B090-DISPOSE-RECORD.
027900
028000     PERFORM C200-VALIDATE-NAME
028100        THRU C200-VALIDATE-NAME-EX.
028200     IF      WK-C-REJECT-RECORD
028300             GO TO B090-DISPOSE-RECORD.
028400
028500     PERFORM C300-VALIDATE-CITY
028600        THRU C300-VALIDATE-CITY-EX.
028700     IF      WK-C-REJECT-RECORD
028800             GO TO B090-DISPOSE-RECORD.
028900
029000     PERFORM C400-VALIDATE-COUNTRY
029100        THRU C400-VALIDATE-COUNTRY-EX.
029200
029300     PERFORM C500-VALIDATE-IATA
029400        THRU C500-VALIDATE-IATA-EX.
029500
029600     PERFORM C600-VALIDATE-ICAO
029700        THRU C600-VALIDATE-ICAO-EX.
029800
029900     PERFORM C700-VALIDATE-LATITUDE
030000        THRU C700-VALIDATE-LATITUDE-EX.
030100     IF      WK-C-REJECT-RECORD
030200             GO TO B090-DISPOSE-RECORD.
030300
030400     PERFORM C800-VALIDATE-LONGITUDE
030500        THRU C800-VALIDATE-LONGITUDE-EX.
030600     IF      WK-C-REJECT-RECORD
030700             GO TO B090-DISPOSE-RECORD.
030800
030900     PERFORM C900-VALIDATE-ALTITUDE
031000        THRU C900-VALIDATE-ALTITUDE-EX.
031100     IF      WK-C-REJECT-RECORD
031200             GO TO B090-DISPOSE-RECORD.
031300
031400     PERFORM D100-VALIDATE-TIMEZONE-HOURS
031500        THRU D100-VALIDATE-TIMEZONE-HOURS-EX.
031600
031700     PERFORM D200-VALIDATE-DST
031800        THRU D200-VALIDATE-DST-EX.
031900
032000     PERFORM D300-VALIDATE-TIMEZONE-STRING
032100        THRU D300-VALIDATE-TIMEZONE-STRING-EX.
032200
032300     PERFORM D400-VALIDATE-TYPE
032400        THRU D400-VALIDATE-TYPE-EX.
032500     IF      WK-C-REJECT-RECORD
032600             GO TO B090-DISPOSE-RECORD.
032700
032800     PERFORM D500-VALIDATE-SOURCE
032900        THRU D500-VALIDATE-SOURCE-EX.
033000
033100 B090-DISPOSE-RECORD.
033200     IF      WK-C-REJECT-RECORD
033300             PERFORM E200-WRITE-ERROR-RECORD
033400                THRU E200-WRITE-ERROR-RECORD-EX
033500     ELSE
033600             PERFORM E100-WRITE-CLEAN-RECORD
033700                THRU E100-WRITE-CLEAN-RECORD-EX
033800     END-IF.
033900
034000*------------------------------------------------------------------*
034100 B999-PROCESS-RECORDS-EX.
034200*------------------------------------------------------------------*
034300     EXIT.
034400
034500*------------------------------------------------------------------*
034600 C000-PARSE-CSV-RECORD.
034700*------------------------------------------------------------------*
034800*    SPLITS WK-C-CSV-LINE INTO THE 14 FIELDS OF WK-C-CSV-FIELDS.
034900*    A QUOTED FIELD MAY CONTAIN COMMAS; THE SURROUNDING QUOTES ARE
035000*    STRIPPED FROM THE STORED FIELD VALUE.
035100*------------------------------------------------------------------*
035200     SET     WK-C-PARSE-IS-OK        TO TRUE.
035300     MOVE    SPACES                  TO WK-C-CSV-FIELDS.
035400     MOVE    1                       TO WK-N-CSV-FIELD-COUNT.
035500     MOVE    ZERO                    TO WK-N-CSV-FIELD-LEN.
035600     SET     WK-C-NOT-IN-QUOTES      TO TRUE.
035700     SET     WK-N-FIELD-IX           TO 1.
035800
035900*    TRIM TRAILING SPACES TO FIND THE ACTUAL LINE LENGTH.
036000     SET     WK-N-CHAR-IX            TO 200.
036100     PERFORM C010-TRIM-LINE THRU C010-TRIM-LINE-EX
036200        UNTIL WK-C-CSV-CHAR(WK-N-CHAR-IX) NOT = SPACE
036300           OR WK-N-CHAR-IX = 1.
036400     MOVE    WK-N-CHAR-IX            TO WK-N-CSV-LINE-LEN.
036500
036600     IF      WK-N-CSV-LINE-LEN = 1 AND WK-C-CSV-CHAR(1) = SPACE
036700             SET WK-C-PARSE-IS-BAD   TO TRUE
036800             GO TO C000-PARSE-CSV-RECORD-EX.
036900
037000     SET     WK-N-CHAR-IX            TO 1.
037100     PERFORM C020-SCAN-ONE-CHARACTER THRU C020-SCAN-ONE-CHARACTER-EX
037200        VARYING WK-N-CHAR-IX FROM 1 BY 1
037300          UNTIL WK-N-CHAR-IX > WK-N-CSV-LINE-LEN.
037400
037500     IF      WK-N-CSV-FIELD-COUNT < 14
037600             SET WK-C-PARSE-IS-BAD   TO TRUE.
037700
037800*------------------------------------------------------------------*
037900 C000-PARSE-CSV-RECORD-EX.
038000*------------------------------------------------------------------*
038100     EXIT.
038200
038300*------------------------------------------------------------------*
038400 C010-TRIM-LINE.
038500*------------------------------------------------------------------*
038600     SET     WK-N-CHAR-IX            DOWN BY 1.
038700*------------------------------------------------------------------*
038800 C010-TRIM-LINE-EX.
038900*------------------------------------------------------------------*
039000     EXIT.
039100
039200*------------------------------------------------------------------*
039300 C020-SCAN-ONE-CHARACTER.
039400*------------------------------------------------------------------*
039500     IF      WK-N-CSV-FIELD-COUNT > 14
039600             GO TO C020-SCAN-ONE-CHARACTER-EX.
039700
039800     IF      WK-C-CSV-CHAR(WK-N-CHAR-IX) = QUOTE
039900             IF WK-C-IS-IN-QUOTES
040000                SET WK-C-NOT-IN-QUOTES TO TRUE
040100             ELSE
040200                SET WK-C-IS-IN-QUOTES  TO TRUE
040300             END-IF
040400             GO TO C020-SCAN-ONE-CHARACTER-EX.
040500
040600     IF      WK-C-CSV-CHAR(WK-N-CHAR-IX) = ","
040700       AND   WK-C-NOT-IN-QUOTES
040800             SET WK-N-FIELD-IX       UP BY 1
040900             ADD 1 TO WK-N-CSV-FIELD-COUNT
041000             MOVE ZERO TO WK-N-CSV-FIELD-LEN
041100             GO TO C020-SCAN-ONE-CHARACTER-EX.
041200
041300     IF      WK-N-CSV-FIELD-LEN < 40
041400             ADD 1 TO WK-N-CSV-FIELD-LEN
041500             MOVE WK-C-CSV-CHAR(WK-N-CHAR-IX)
041600                  TO WK-C-CSV-FIELD(WK-N-FIELD-IX)
041700                     (WK-N-CSV-FIELD-LEN:1)
041800     END-IF.
041900
042000*------------------------------------------------------------------*
042100 C020-SCAN-ONE-CHARACTER-EX.
042200*------------------------------------------------------------------*
042300     EXIT.
042400
042500*------------------------------------------------------------------*
042600 C100-VALIDATE-AIRPORT-ID.
042700*------------------------------------------------------------------*
042800     MOVE    "N"                     TO WK-C-REJECT-SWITCH.
042900     IF      WK-C-CSV-FIELD(1) = SPACES
043000             MOVE "Missing airport_id" TO WK-C-REJECT-REASON
043100             SET  WK-C-REJECT-RECORD TO TRUE
043200             GO TO C100-VALIDATE-AIRPORT-ID-EX.
043300
043400     IF      WK-C-CSV-FIELD(1) IS NOT NUMERIC
043500             MOVE "Missing airport_id" TO WK-C-REJECT-REASON
043600             SET  WK-C-REJECT-RECORD TO TRUE
043700             GO TO C100-VALIDATE-AIRPORT-ID-EX.
043800
043900     MOVE    WK-C-CSV-FIELD(1)       TO ARPCLN-AIRPORT-ID OF
044000                                         WK-C-ARPCLN.
044100
044200*------------------------------------------------------------------*
044300 C100-VALIDATE-AIRPORT-ID-EX.
044400*------------------------------------------------------------------*
044500     EXIT.
044600
044700*------------------------------------------------------------------*
044800 C200-VALIDATE-NAME.
044900*------------------------------------------------------------------*
045000     IF      WK-C-CSV-FIELD(2) = SPACES
045100             MOVE "Missing name"     TO WK-C-REJECT-REASON
045200             SET  WK-C-REJECT-RECORD TO TRUE
045300             GO TO C200-VALIDATE-NAME-EX.
045400
045500     MOVE    WK-C-CSV-FIELD(2)       TO ARPCLN-NAME OF WK-C-ARPCLN.
045600
045700*------------------------------------------------------------------*
045800 C200-VALIDATE-NAME-EX.
045900*------------------------------------------------------------------*
046000     EXIT.
046100
046200*------------------------------------------------------------------*
046300 C300-VALIDATE-CITY.
046400*------------------------------------------------------------------*
046500     IF      WK-C-CSV-FIELD(3) = SPACES
046600             MOVE "Missing city"     TO WK-C-REJECT-REASON
046700             SET  WK-C-REJECT-RECORD TO TRUE
046800             GO TO C300-VALIDATE-CITY-EX.
046900
047000     MOVE    WK-C-CSV-FIELD(3)       TO ARPCLN-CITY OF WK-C-ARPCLN.
047100
047200*------------------------------------------------------------------*
047300 C300-VALIDATE-CITY-EX.
047400*------------------------------------------------------------------*
047500     EXIT.
047600
047700*------------------------------------------------------------------*
047800 C400-VALIDATE-COUNTRY.
047900*------------------------------------------------------------------*
048000*    COUNTRY IS CARRIED THROUGH UNCHECKED.
048100*------------------------------------------------------------------*
048200     MOVE    WK-C-CSV-FIELD(4)       TO ARPCLN-COUNTRY OF WK-C-ARPCLN.
048300
048400*------------------------------------------------------------------*
048500 C400-VALIDATE-COUNTRY-EX.
048600*------------------------------------------------------------------*
048700     EXIT.
048800
048900*------------------------------------------------------------------*
049000 C500-VALIDATE-IATA.
049100*------------------------------------------------------------------*
049200     MOVE    SPACES                  TO ARPCLN-IATA OF WK-C-ARPCLN.
049300     IF      WK-C-CSV-FIELD(5)(1:3) NOT = SPACES
049400       AND   WK-C-CSV-FIELD(5)(4:37) = SPACES
049500             MOVE WK-C-CSV-FIELD(5)(1:3) TO ARPCLN-IATA OF
049600                                             WK-C-ARPCLN
049700     END-IF.
049800
049900*------------------------------------------------------------------*
050000 C500-VALIDATE-IATA-EX.
050100*------------------------------------------------------------------*
050200     EXIT.
050300
050400*------------------------------------------------------------------*
050500 C600-VALIDATE-ICAO.
050600*------------------------------------------------------------------*
050700     MOVE    SPACES                  TO ARPCLN-ICAO OF WK-C-ARPCLN.
050800     IF      WK-C-CSV-FIELD(6)(1:4) NOT = SPACES
050900       AND   WK-C-CSV-FIELD(6)(5:36) = SPACES
051000             MOVE WK-C-CSV-FIELD(6)(1:4) TO ARPCLN-ICAO OF
051100                                             WK-C-ARPCLN
051200     END-IF.
051300
051400*------------------------------------------------------------------*
051500 C600-VALIDATE-ICAO-EX.
051600*------------------------------------------------------------------*
051700     EXIT.
051800
051900*------------------------------------------------------------------*
052000 C700-VALIDATE-LATITUDE.
052100*------------------------------------------------------------------*
052200     MOVE    WK-C-CSV-FIELD(7)       TO WK-C-EDIT-TEXT.
052300     PERFORM D000-EDIT-SIGNED-DECIMAL
052400        THRU D000-EDIT-SIGNED-DECIMAL-EX.
052500
052600     IF      WK-C-EDIT-IS-INVALID
052700             MOVE "Invalid latitude" TO WK-C-REJECT-REASON
052800             SET  WK-C-REJECT-RECORD TO TRUE
052900             GO TO C700-VALIDATE-LATITUDE-EX.
053000
053100     IF      WK-C-CSV-FIELD(7) = SPACES
053200             MOVE "Missing latitude" TO WK-C-REJECT-REASON
053300             SET  WK-C-REJECT-RECORD TO TRUE
053400             GO TO C700-VALIDATE-LATITUDE-EX.
053500
053600     IF      WK-N-EDIT-RESULT < -90.000000000
053700       OR    WK-N-EDIT-RESULT > 90.000000000
053800             MOVE "Invalid latitude" TO WK-C-REJECT-REASON
053900             SET  WK-C-REJECT-RECORD TO TRUE
054000             GO TO C700-VALIDATE-LATITUDE-EX.
054100
054200     COMPUTE ARPCLN-LATITUDE OF WK-C-ARPCLN ROUNDED =
054300             WK-N-EDIT-RESULT.
054400
054500*------------------------------------------------------------------*
054600 C700-VALIDATE-LATITUDE-EX.
054700*------------------------------------------------------------------*
054800     EXIT.
054900
055000*------------------------------------------------------------------*
055100 C800-VALIDATE-LONGITUDE.
055200*------------------------------------------------------------------*
055300     MOVE    WK-C-CSV-FIELD(8)       TO WK-C-EDIT-TEXT.
055400     PERFORM D000-EDIT-SIGNED-DECIMAL
055500        THRU D000-EDIT-SIGNED-DECIMAL-EX.
055600
055700     IF      WK-C-EDIT-IS-INVALID
055800             MOVE "Invalid longitude" TO WK-C-REJECT-REASON
055900             SET  WK-C-REJECT-RECORD TO TRUE
056000             GO TO C800-VALIDATE-LONGITUDE-EX.
056100
056200     IF      WK-C-CSV-FIELD(8) = SPACES
056300             MOVE "Missing longitude" TO WK-C-REJECT-REASON
056400             SET  WK-C-REJECT-RECORD TO TRUE
056500             GO TO C800-VALIDATE-LONGITUDE-EX.
056600
056700     IF      WK-N-EDIT-RESULT < -180.000000000
056800       OR    WK-N-EDIT-RESULT > 180.000000000
056900             MOVE "Invalid longitude" TO WK-C-REJECT-REASON
057000             SET  WK-C-REJECT-RECORD TO TRUE
057100             GO TO C800-VALIDATE-LONGITUDE-EX.
057200
057300     COMPUTE ARPCLN-LONGITUDE OF WK-C-ARPCLN ROUNDED =
057400             WK-N-EDIT-RESULT.
057500
057600*------------------------------------------------------------------*
057700 C800-VALIDATE-LONGITUDE-EX.
057800*------------------------------------------------------------------*
057900     EXIT.
058000
058100*------------------------------------------------------------------*
058200 C900-VALIDATE-ALTITUDE.
058300*------------------------------------------------------------------*
058400     MOVE    WK-C-CSV-FIELD(9)       TO WK-C-EDIT-TEXT.
058500     PERFORM D000-EDIT-SIGNED-DECIMAL
058600        THRU D000-EDIT-SIGNED-DECIMAL-EX.
058700
058800     IF      WK-C-EDIT-IS-INVALID
058900             MOVE "Invalid altitude" TO WK-C-REJECT-REASON
059000             SET  WK-C-REJECT-RECORD TO TRUE
059100             GO TO C900-VALIDATE-ALTITUDE-EX.
059200
059300     IF      WK-C-CSV-FIELD(9) = SPACES
059400             MOVE "Missing altitude" TO WK-C-REJECT-REASON
059500             SET  WK-C-REJECT-RECORD TO TRUE
059600             GO TO C900-VALIDATE-ALTITUDE-EX.
059700
059800     IF      WK-N-EDIT-RESULT < -1641.000000000
059900       OR    WK-N-EDIT-RESULT > 29528.000000000
060000             MOVE "Invalid altitude" TO WK-C-REJECT-REASON
060100             SET  WK-C-REJECT-RECORD TO TRUE
060200             GO TO C900-VALIDATE-ALTITUDE-EX.
060300
060400     COMPUTE ARPCLN-ALTITUDE OF WK-C-ARPCLN ROUNDED =
060500             WK-N-EDIT-RESULT.
060600
060700*------------------------------------------------------------------*
060800 C900-VALIDATE-ALTITUDE-EX.
060900*------------------------------------------------------------------*
061000     EXIT.
061100
061200*------------------------------------------------------------------*
061300 D000-EDIT-SIGNED-DECIMAL.
061400*------------------------------------------------------------------*
061500*    GENERIC SIGNED-DECIMAL EDIT, CHARACTER BY CHARACTER - NO
061600*    INTRINSIC FUNCTIONS ARE USED IN THIS SHOP'S BATCH EDITS.
061700*    WK-C-EDIT-TEXT HOLDS THE RAW FIELD, LEFT-JUSTIFIED AND SPACE
061800*    PADDED.  ON EXIT WK-C-EDIT-VALID IS "Y"/"N" AND, WHEN VALID,
061900*    WK-N-EDIT-RESULT HOLDS THE PARSED VALUE.
062000*------------------------------------------------------------------*
062100     SET     WK-C-EDIT-IS-INVALID    TO TRUE.
062200     MOVE    ZERO                    TO WK-N-EDIT-RESULT
062300                                         WK-N-EDIT-INT
062400                                         WK-N-EDIT-FRAC
062500                                         WK-N-EDIT-FRAC-DIGITS.
062600     MOVE    1                       TO WK-N-EDIT-SIGN-MULT.
062700     MOVE    "N"                     TO WK-C-EDIT-SEEN-DIGIT
062800                                         WK-C-EDIT-SEEN-DOT.
062900
063000     IF      WK-C-EDIT-TEXT = SPACES
063100             GO TO D000-EDIT-SIGNED-DECIMAL-EX.
063200
063300     MOVE    1                       TO WK-N-EDIT-POS.
063400     IF      WK-C-EDIT-TEXT(1:1) = "-"
063500             MOVE -1                 TO WK-N-EDIT-SIGN-MULT
063600             MOVE 2                  TO WK-N-EDIT-POS
063700     ELSE
063800       IF    WK-C-EDIT-TEXT(1:1) = "+"
063900             MOVE 2                  TO WK-N-EDIT-POS
064000       END-IF
064100     END-IF.
064200
064300     PERFORM D010-EDIT-ONE-CHARACTER THRU D010-EDIT-ONE-CHARACTER-EX
064400        VARYING WK-N-EDIT-POS FROM WK-N-EDIT-POS BY 1
064500          UNTIL WK-N-EDIT-POS > 40
064600             OR WK-C-EDIT-TEXT(WK-N-EDIT-POS:1) = SPACE
064700             OR WK-C-EDIT-SEEN-DIGIT = "B".
064800
064900     IF      WK-C-EDIT-SEEN-DIGIT = "B"
065000             GO TO D000-EDIT-SIGNED-DECIMAL-EX.
065100
065200     IF      NOT WK-C-EDIT-IS-SEEN-DIGIT
065300             GO TO D000-EDIT-SIGNED-DECIMAL-EX.
065400
065500     COMPUTE WK-N-EDIT-RESULT =
065600             WK-N-EDIT-SIGN-MULT *
065700             (WK-N-EDIT-INT +
065800              (WK-N-EDIT-FRAC /
065900               WK-N-POWER-OF-TEN(WK-N-EDIT-FRAC-DIGITS + 1))).
066000
066100     SET     WK-C-EDIT-IS-VALID       TO TRUE.
066200
066300*------------------------------------------------------------------*
066400 D000-EDIT-SIGNED-DECIMAL-EX.
066500*------------------------------------------------------------------*
066600     EXIT.
066700
066800*------------------------------------------------------------------*
066900 D010-EDIT-ONE-CHARACTER.
067000*------------------------------------------------------------------*
067100*    "B" IN WK-C-EDIT-SEEN-DIGIT IS USED AS A ONE-SHOT "BAD
067200*    CHARACTER SEEN" FLAG SO THE DRIVING PERFORM VARYING CAN STOP
067300*    EARLY ON A BAD LINE.
067400*------------------------------------------------------------------*
067500     IF      WK-C-EDIT-TEXT(WK-N-EDIT-POS:1) = "."
067600             IF WK-C-EDIT-IS-SEEN-DOT
067700                MOVE "B"             TO WK-C-EDIT-SEEN-DIGIT
067800                GO TO D010-EDIT-ONE-CHARACTER-EX
067900             END-IF
068000             SET WK-C-EDIT-IS-SEEN-DOT TO TRUE
068100             GO TO D010-EDIT-ONE-CHARACTER-EX.
068200
068300     IF      WK-C-EDIT-TEXT(WK-N-EDIT-POS:1) IS NOT NUMERIC
068400             MOVE "B"                TO WK-C-EDIT-SEEN-DIGIT
068500             GO TO D010-EDIT-ONE-CHARACTER-EX.
068600
068700     MOVE    WK-C-EDIT-TEXT(WK-N-EDIT-POS:1) TO WK-N-EDIT-DIGIT.
068800     SET     WK-C-EDIT-IS-SEEN-DIGIT  TO TRUE.
068900
069000     IF      WK-C-EDIT-IS-SEEN-DOT
069100             IF WK-N-EDIT-FRAC-DIGITS < 9
069200                COMPUTE WK-N-EDIT-FRAC =
069300                        WK-N-EDIT-FRAC * 10 + WK-N-EDIT-DIGIT
069400                ADD 1 TO WK-N-EDIT-FRAC-DIGITS
069500             END-IF
069600     ELSE
069700             COMPUTE WK-N-EDIT-INT =
069800                     WK-N-EDIT-INT * 10 + WK-N-EDIT-DIGIT
069900     END-IF.
070000
070100*------------------------------------------------------------------*
070200 D010-EDIT-ONE-CHARACTER-EX.
070300*------------------------------------------------------------------*
070400     EXIT.
070500
070600*------------------------------------------------------------------*
070700 D100-VALIDATE-TIMEZONE-HOURS.
070800*------------------------------------------------------------------*
070900     MOVE    ZERO                    TO ARPCLN-TIMEZONE-HOURS OF
071000                                         WK-C-ARPCLN.
071100     IF      WK-C-CSV-FIELD(10) = SPACES
071200             GO TO D100-VALIDATE-TIMEZONE-HOURS-EX.
071300
071400     MOVE    WK-C-CSV-FIELD(10)      TO WK-C-EDIT-TEXT.
071500     PERFORM D000-EDIT-SIGNED-DECIMAL
071600        THRU D000-EDIT-SIGNED-DECIMAL-EX.
071700
071800     IF      WK-C-EDIT-IS-INVALID
071900             GO TO D100-VALIDATE-TIMEZONE-HOURS-EX.
072000
072100     IF      WK-N-EDIT-RESULT < -26.00
072200       OR    WK-N-EDIT-RESULT > 26.00
072300             GO TO D100-VALIDATE-TIMEZONE-HOURS-EX.
072400
072500     COMPUTE ARPCLN-TIMEZONE-HOURS OF WK-C-ARPCLN ROUNDED =
072600             WK-N-EDIT-RESULT.
072700
072800*------------------------------------------------------------------*
072900 D100-VALIDATE-TIMEZONE-HOURS-EX.
073000*------------------------------------------------------------------*
073100     EXIT.
073200
073300*------------------------------------------------------------------*
073400 D200-VALIDATE-DST.
073500*------------------------------------------------------------------*
073600     MOVE    SPACES                  TO ARPCLN-DST OF WK-C-ARPCLN.
073700     MOVE    SPACE                   TO WK-C-DST-WORK.
073800     IF      WK-C-CSV-FIELD(11)(1:1) NOT = SPACE
073900             MOVE WK-C-CSV-FIELD(11)(1:1) TO WK-C-DST-WORK
074000             INSPECT WK-C-DST-WORK
074100                     CONVERTING "abcdefghijklmnopqrstuvwxyz"
074200                             TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
074300     END-IF.
074400
074500     IF      WK-C-DST-IS-VALID
074600             MOVE WK-C-DST-WORK      TO ARPCLN-DST OF WK-C-ARPCLN
074700     END-IF.
074800
074900*------------------------------------------------------------------*
075000 D200-VALIDATE-DST-EX.
075100*------------------------------------------------------------------*
075200     EXIT.
075300
075400*------------------------------------------------------------------*
075500 D300-VALIDATE-TIMEZONE-STRING.
075600*------------------------------------------------------------------*
075700     MOVE    SPACES                  TO ARPCLN-TIMEZONE-STRING OF
075800                                         WK-C-ARPCLN.
075900     IF      WK-C-CSV-FIELD(12) = SPACES
076000             GO TO D300-VALIDATE-TIMEZONE-STRING-EX.
076100
076200     MOVE    SPACES                  TO WK-ARPTZN-INPUT.
076300     MOVE    WK-C-CSV-FIELD(12)      TO WK-ARPTZN-TZSTRING.
076400     CALL    C-ARPVTZN               USING WK-ARPTZN.
076500     IF      WK-ARPTZN-IS-VALID
076600             MOVE WK-C-CSV-FIELD(12) TO ARPCLN-TIMEZONE-STRING OF
076700                                         WK-C-ARPCLN
076800     END-IF.
076900
077000*------------------------------------------------------------------*
077100 D300-VALIDATE-TIMEZONE-STRING-EX.
077200*------------------------------------------------------------------*
077300     EXIT.
077400
077500*------------------------------------------------------------------*
077600 D400-VALIDATE-TYPE.
077700*------------------------------------------------------------------*
077800     MOVE    SPACES                  TO WK-C-TYPE-WORK.
077900     MOVE    WK-C-CSV-FIELD(13)      TO WK-C-TYPE-WORK.
078000     INSPECT WK-C-TYPE-WORK
078100             CONVERTING "abcdefghijklmnopqrstuvwxyz"
078200                     TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
078300
078400     IF      WK-C-CSV-FIELD(13) = SPACES
078500             MOVE "Missing type"     TO WK-C-REJECT-REASON
078600             SET  WK-C-REJECT-RECORD TO TRUE
078700             GO TO D400-VALIDATE-TYPE-EX.
078800
078900     IF      NOT WK-C-TYPE-IS-VALID
079000             MOVE "Invalid type"     TO WK-C-REJECT-REASON
079100             SET  WK-C-REJECT-RECORD TO TRUE
079200             GO TO D400-VALIDATE-TYPE-EX.
079300
079400     MOVE    WK-C-TYPE-WORK          TO ARPCLN-TYPE OF WK-C-ARPCLN.
079500     INSPECT ARPCLN-TYPE OF WK-C-ARPCLN
079600             CONVERTING "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
079700                     TO "abcdefghijklmnopqrstuvwxyz".
079800
079900*------------------------------------------------------------------*
080000 D400-VALIDATE-TYPE-EX.
080100*------------------------------------------------------------------*
080200     EXIT.
080300
080400*------------------------------------------------------------------*
080500 D500-VALIDATE-SOURCE.
080600*------------------------------------------------------------------*
080700     MOVE    SPACES                  TO WK-C-SOURCE-WORK.
080800     MOVE    WK-C-CSV-FIELD(14)      TO WK-C-SOURCE-WORK.
080900     INSPECT WK-C-SOURCE-WORK
081000             CONVERTING "abcdefghijklmnopqrstuvwxyz"
081100                     TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
081200
081300     IF      WK-C-CSV-FIELD(14) = SPACES
081400             MOVE "Missing source"   TO WK-C-REJECT-REASON
081500             SET  WK-C-REJECT-RECORD TO TRUE
081600             GO TO D500-VALIDATE-SOURCE-EX.
081700
081800     IF      NOT WK-C-SOURCE-IS-VALID
081900*            VERBATIM QUIRK OF THE SOURCE SYSTEM: AN INVALID
082000*            SOURCE VALUE REPORTS "Invalid type", NOT
082100*            "Invalid source".
082200             MOVE "Invalid type"     TO WK-C-REJECT-REASON
082300             SET  WK-C-REJECT-RECORD TO TRUE
082400             GO TO D500-VALIDATE-SOURCE-EX.
082500
082600     MOVE    WK-C-SOURCE-WORK        TO ARPCLN-SOURCE OF WK-C-ARPCLN.
082700     INSPECT ARPCLN-SOURCE OF WK-C-ARPCLN
082800             CONVERTING "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
082900                     TO "abcdefghijklmnopqrstuvwxyz".
083000
083100*------------------------------------------------------------------*
083200 D500-VALIDATE-SOURCE-EX.
083300*------------------------------------------------------------------*
083400     EXIT.
083500
083600*------------------------------------------------------------------*
083700 E100-WRITE-CLEAN-RECORD.
083800*------------------------------------------------------------------*
083900     WRITE   WK-C-ARPCLN.
084000     IF      NOT WK-C-SUCCESSFUL
084100             DISPLAY "ARPCLNS - WRITE ERROR - ARPCLN"
084200             DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
084300     ELSE
084400             ADD 1 TO WK-N-RECORDS-CLEAN
084500     END-IF.
084600
084700*------------------------------------------------------------------*
084800 E100-WRITE-CLEAN-RECORD-EX.
084900*------------------------------------------------------------------*
085000     EXIT.
085100
085200*------------------------------------------------------------------*
085300 E200-WRITE-ERROR-RECORD.
085400*------------------------------------------------------------------*
085500     MOVE    SPACES                  TO WK-C-ARPERR.
085600     MOVE    WK-C-CSV-LINE           TO ARPERR-CSV OF WK-C-ARPERR.
085700     MOVE    WK-C-REJECT-REASON      TO ARPERR-REASON OF WK-C-ARPERR.
085800     WRITE   WK-C-ARPERR.
085900     IF      NOT WK-C-SUCCESSFUL
086000             DISPLAY "ARPCLNS - WRITE ERROR - ARPERR"
086100             DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
086200     ELSE
086300             ADD 1 TO WK-N-RECORDS-REJECT
086400     END-IF.
086500
086600*------------------------------------------------------------------*
086700 E200-WRITE-ERROR-RECORD-EX.
086800*------------------------------------------------------------------*
086900     EXIT.
087000
087100*------------------------------------------------------------------*
087200 Y900-ABNORMAL-TERMINATION.
087300*------------------------------------------------------------------*
087400     PERFORM Z000-END-PROGRAM-ROUTINE
087500        THRU Z999-END-PROGRAM-ROUTINE-EX.
087600     STOP RUN.
087700
087800*------------------------------------------------------------------*
087900 Z000-END-PROGRAM-ROUTINE.
088000*------------------------------------------------------------------*
088100     CLOSE   ARPIN ARPCLN ARPERR.
088200
088300     DISPLAY "ARPCLNS - AIRPORT MASTER CLEANSE - RUN " WS-RUN-DATE-
088400             CCYY "-" WS-RUN-DATE-MMDD.
088500     DISPLAY "ARPCLNS - RECORDS READ      : " WK-N-RECORDS-READ.
088600     DISPLAY "ARPCLNS - RECORDS CLEAN     : " WK-N-RECORDS-CLEAN.
088700     DISPLAY "ARPCLNS - RECORDS REJECTED  : " WK-N-RECORDS-REJECT.
088800
088900*------------------------------------------------------------------*
089000 Z999-END-PROGRAM-ROUTINE-EX.
089100*------------------------------------------------------------------*
089200     EXIT.
089300
089400******************************************************************
089500*************** END OF PROGRAM SOURCE - ARPCLNS ***************
089600******************************************************************
