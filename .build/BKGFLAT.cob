000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     BKGFLAT.
000500 AUTHOR.         D.PATTERSON-BATCHELOR.
000600 INSTALLATION.   DATA PROCESSING - BOOKINGS BATCH.
000700 DATE-WRITTEN.   12 MAY 2002.
000800 DATE-COMPILED.
000900 SECURITY.       UNCLASSIFIED - INTERNAL BATCH USE ONLY.
001000*
001100*DESCRIPTION :  BATCH FLATTENING OF THE BOOKING EVENT FILE.  READS
001200*               ONE FIELDED BOOKING EVENT PER INPUT LINE (A HEADER
001300*               TIMESTAMP, A LIST OF PASSENGERS, A LIST OF FLIGHT
001400*               PRODUCTS), VALIDATES EACH LEVEL, AND WRITES ONE
001500*               FLAT OUTPUT ROW PER VALID PASSENGER TIMES VALID
001600*               FLIGHT.  EVENTS AND SUB-RECORDS THAT FAIL
001700*               VALIDATION ARE LOGGED TO THE REJECT FILE RATHER
001800*               THAN STOPPING THE RUN.
001900*
002000*================================================================
002100* HISTORY OF MODIFICATION:
002200*================================================================
002300* RESV210 - DPBATC  - 12/05/2002 - INITIAL VERSION
002400*                    - FIRST CUT OF THE BOOKINGS FLATTENING BATCH
002500*                    - JOB, REPLACES THE OLD AD-HOC QUERY EXTRACT
002600*----------------------------------------------------------------
002700* RESV221 - DPBATC  - 13/05/2002 - ADD REJECT LOG OUTPUT
002800*                    - REFDATA REQUEST 02-140
002900*----------------------------------------------------------------
003000* RESV260 - TMPOKO  - 08/01/2004 - REFDATA REQUEST 03-310
003100*                    - AGE AND PASSENGER_TYPE OUT OF RANGE NO
003200*                    - LONGER BLANK THE PASSENGER - CARRY THE
003300*                    - VALUE THROUGH AS SUPPLIED AND JUST LOG A
003400*                    - WARNING LINE TO THE REJECT FILE
003500*----------------------------------------------------------------
003600* RESV309 - ACNFEN  - 22/10/2010 - REFDATA REQUEST 10-205
003700*                    - WAITING_LIST / ON_REQUEST / SEAT_AVAILABLE
003800*                    - UNDERSCORE FORMS ACCEPTED IN ADDITION TO
003900*                    - THE CAMEL-CASE FORMS
004000*----------------------------------------------------------------
004100 EJECT
004200**********************
004300 ENVIRONMENT DIVISION.
004400**********************
004500 CONFIGURATION SECTION.
004600 SOURCE-COMPUTER.  IBM-AS400.
004700 OBJECT-COMPUTER.  IBM-AS400.
004800 SPECIAL-NAMES.    C01 IS TOP-OF-FORM
004900                   UPSI-0 IS UPSI-SWITCH-0
005000                     ON STATUS IS U0-ON
005100                     OFF STATUS IS U0-OFF.
005200
005300 INPUT-OUTPUT SECTION.
005400 FILE-CONTROL.
005500     SELECT BKGIN   ASSIGN TO DATABASE-BKGIN
005600            ORGANIZATION      IS LINE SEQUENTIAL
005700            FILE STATUS       IS WK-C-FILE-STATUS.
005800
005900     SELECT BKGOUT  ASSIGN TO DATABASE-BKGOUT
006000            ORGANIZATION      IS SEQUENTIAL
006100            FILE STATUS       IS WK-C-FILE-STATUS.
006200
006300     SELECT BKGREJ  ASSIGN TO DATABASE-BKGREJ
006400            ORGANIZATION      IS SEQUENTIAL
006500            FILE STATUS       IS WK-C-FILE-STATUS.
006600
006700 EJECT
006800***************
006900 DATA DIVISION.
007000***************
007100 FILE SECTION.
007200**************
007300 FD  BKGIN
007400     LABEL RECORDS ARE OMITTED
007500     RECORD CONTAINS 892 CHARACTERS
007600     DATA RECORD IS WK-C-BKGIN-LINE.
007700 01  WK-C-BKGIN-LINE                 PIC X(892).
007800
007900 FD  BKGOUT
008000     LABEL RECORDS ARE OMITTED
008100     DATA RECORD IS WK-C-BKGOUT.
008200 01  WK-C-BKGOUT.
008300     COPY BKGOUT.
008400
008500 FD  BKGREJ
008600     LABEL RECORDS ARE OMITTED
008700     DATA RECORD IS WK-C-BKGREJ.
008800 01  WK-C-BKGREJ.
008900     COPY BKGREJ.
009000
009100*************************
009200 WORKING-STORAGE SECTION.
009300*************************
009400 01  FILLER                          PIC X(24)        VALUE
009500     "** PROGRAM BKGFLAT  **".
009600
009700* ------------------ PROGRAM WORKING STORAGE -------------------*
009800 01    WK-C-COMMON.
009900     COPY ASCMWS.
010000
010100* ----------------- RUN DATE (DISPLAYED ON BANNER) --------------*
010200 01  WS-RUN-DATE.
010300     05  WS-RUN-DATE-CC              PIC 9(02).
010400     05  WS-RUN-DATE-YY              PIC 9(02).
010500     05  WS-RUN-DATE-MM              PIC 9(02).
010600     05  WS-RUN-DATE-DD              PIC 9(02).
010700 01  WS-RUN-DATE-PRINT REDEFINES WS-RUN-DATE.
010800     05  WS-RUN-DATE-CCYY            PIC 9(04).
010900     05  WS-RUN-DATE-MMDD            PIC 9(04).
011000
011100* ----------------- CURRENT EVENT, LAID OUT BY COPYBOOK ----------*
011200 01  WK-C-BKGEVT.
011300     COPY BKGEVT.
011400
011410* ----------------- PASSENGER / FLIGHT VALIDITY MARKER TABLES ----*
011420*    HELD AS A SINGLE 9-BYTE STRING SO THE WHOLE TABLE CAN BE
011430*    RESET WITH ONE MOVE AT THE TOP OF EACH EVENT, THEN VIEWED AS
011440*    AN INDEXED OCCURS TABLE THROUGH THE REDEFINES BELOW.
011450 01  WK-C-PAX-VALID-STRING           PIC X(09)       VALUE
011460     "NNNNNNNNN".
011470 01  WK-C-PAX-VALID-TABLE REDEFINES WK-C-PAX-VALID-STRING.
011480     05  WK-C-PAX-VALID              PIC X(01) OCCURS 9 TIMES
011490                                      INDEXED BY WK-N-PAX-V-IX.
011500 01  WK-C-FLT-VALID-STRING           PIC X(09)       VALUE
011510     "NNNNNNNNN".
011520 01  WK-C-FLT-VALID-TABLE REDEFINES WK-C-FLT-VALID-STRING.
011530     05  WK-C-FLT-VALID              PIC X(01) OCCURS 9 TIMES
011540                                      INDEXED BY WK-N-FLT-V-IX.
012400
012500* ----------------- EVENT-LEVEL WORK FIELDS -----------------------*
012600 01  WK-N-EVENT-SEQ                  PIC 9(07) COMP  VALUE ZERO.
012700 01  WK-C-EVENT-REJECT               PIC X(01)       VALUE "N".
012800     88  WK-C-EVENT-IS-REJECT                        VALUE "Y".
012900 01  WK-C-EVENT-REJECT-REASON        PIC X(40)       VALUE SPACES.
013000 01  WK-N-PAX-VALID-COUNT            PIC 9(02) COMP  VALUE ZERO.
013100 01  WK-N-FLT-VALID-COUNT            PIC 9(02) COMP  VALUE ZERO.
013200
013300* ----------------- CONTROL TOTALS (ALL COMP) ----------------------*
013400 01  WK-N-EVENTS-READ                PIC 9(07) COMP  VALUE ZERO.
013500 01  WK-N-EVENTS-REJECT              PIC 9(07) COMP  VALUE ZERO.
013600 01  WK-N-PASSENGERS-ACCEPTED        PIC 9(07) COMP  VALUE ZERO.
013700 01  WK-N-FLIGHTS-ACCEPTED           PIC 9(07) COMP  VALUE ZERO.
013800 01  WK-N-FLAT-ROWS-WRITTEN          PIC 9(07) COMP  VALUE ZERO.
013900
014000* ----------------- SUBPROGRAM NAME TABLE (CALLED BY DATA-NAME) ---*
014100 01  WK-C-SUBPROGRAMS.
014200     05  C-BKGVDTS                   PIC X(08) VALUE "BKGVDTS ".
014300
014400* ----------------- VALID-VALUE LISTS FOR SUB-FIELD EDITS ---------*
014500 01  WK-C-STATUS-WORK                PIC X(14)       VALUE SPACES.
014600     88  WK-C-STATUS-IS-VALID        VALUE
014700         "CONFIRMED     " "CANCELLED     " "WAITINGLIST   "
014800         "WAITING_LIST  " "ONREQUEST     " "ON_REQUEST    "
014900         "SEATAVAILABLE " "SEAT_AVAILABLE" "UNACCEPTED    ".
015000 01  WK-C-PAXTYPE-WORK               PIC X(03)       VALUE SPACES.
015100     88  WK-C-PAXTYPE-IS-VALID       VALUE "ADT" "CHD".
015200
015300 EJECT
015400 LINKAGE SECTION.
015500*****************
015600     COPY BKGDTS.
015700
015800 EJECT
015900**************************
016000 PROCEDURE DIVISION.
016100**************************
016200 MAIN-MODULE.
016300     PERFORM A000-START-PROGRAM-ROUTINE
016400        THRU A999-START-PROGRAM-ROUTINE-EX.
016500     PERFORM B000-PROCESS-EVENTS
016600        THRU B999-PROCESS-EVENTS-EX
016700        UNTIL WK-C-AT-END-OF-FILE.
016800     PERFORM Z000-END-PROGRAM-ROUTINE
016900        THRU Z999-END-PROGRAM-ROUTINE-EX.
017000     STOP RUN.
017100
017200*------------------------------------------------------------------*
017300 A000-START-PROGRAM-ROUTINE.
017400*------------------------------------------------------------------*
017500     MOVE    "N"                     TO WK-C-EOF-SWITCH.
017600     ACCEPT  WS-RUN-DATE-CCYY        FROM DATE YYYYMMDD.
017700     MOVE    ZERO                    TO WK-N-EVENTS-READ
017800                                         WK-N-EVENTS-REJECT
017900                                         WK-N-PASSENGERS-ACCEPTED
018000                                         WK-N-FLIGHTS-ACCEPTED
018100                                         WK-N-FLAT-ROWS-WRITTEN
018200                                         WK-N-EVENT-SEQ.
018300
018400     OPEN    INPUT  BKGIN.
018500     IF      NOT WK-C-SUCCESSFUL
018600             DISPLAY "BKGFLAT - OPEN FILE ERROR - BKGIN"
018700             DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
018800             GO TO Y900-ABNORMAL-TERMINATION.
018900
019000     OPEN    OUTPUT BKGOUT.
019100     IF      NOT WK-C-SUCCESSFUL
019200             DISPLAY "BKGFLAT - OPEN FILE ERROR - BKGOUT"
019300             DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
019400             GO TO Y900-ABNORMAL-TERMINATION.
019500
019600     OPEN    OUTPUT BKGREJ.
019700     IF      NOT WK-C-SUCCESSFUL
019800             DISPLAY "BKGFLAT - OPEN FILE ERROR - BKGREJ"
019900             DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
020000             GO TO Y900-ABNORMAL-TERMINATION.
020100
020200*------------------------------------------------------------------*
020300 A999-START-PROGRAM-ROUTINE-EX.
020400*------------------------------------------------------------------*
020500     EXIT.
020600
020700*------------------------------------------------------------------*
020800 B000-PROCESS-EVENTS.
020900*------------------------------------------------------------------*
021000     READ    BKGIN INTO WK-C-BKGEVT
021100             AT END
021200                 SET WK-C-AT-END-OF-FILE TO TRUE
021300                 GO TO B999-PROCESS-EVENTS-EX
021400     END-READ.
021500
021600     ADD     1                       TO WK-N-EVENTS-READ.
021700     ADD     1                       TO WK-N-EVENT-SEQ.
021800     MOVE    "N"                     TO WK-C-EVENT-REJECT.
021900     MOVE    SPACES                  TO WK-C-EVENT-REJECT-REASON.
022000     MOVE    "NNNNNNNNN"             TO WK-C-PAX-VALID-STRING.
022400     MOVE    "NNNNNNNNN"             TO WK-C-FLT-VALID-STRING.
022800     MOVE    ZERO                    TO WK-N-PAX-VALID-COUNT
022900                                         WK-N-FLT-VALID-COUNT.
023000
023100     PERFORM C100-VALIDATE-HEADER
023200        THRU C100-VALIDATE-HEADER-EX.
023300     IF      WK-C-EVENT-IS-REJECT
023400             GO TO B800-REJECT-EVENT.
023500
023600     IF      BKGEVT-PAX-COUNT OF WK-C-BKGEVT = ZERO
023700             MOVE "Passenger list missing or empty" TO
023800                  WK-C-EVENT-REJECT-REASON
023900             SET  WK-C-EVENT-IS-REJECT TO TRUE
024000             GO TO B800-REJECT-EVENT.
024100
024200     IF      BKGEVT-FLT-COUNT OF WK-C-BKGEVT = ZERO
024300             MOVE "Product list missing or empty" TO
024400                  WK-C-EVENT-REJECT-REASON
024500             SET  WK-C-EVENT-IS-REJECT TO TRUE
024600             GO TO B800-REJECT-EVENT.
024700
024800     PERFORM C200-VALIDATE-PASSENGERS
024900        THRU C200-VALIDATE-PASSENGERS-EX
025000        VARYING BKGEVT-PAX-IX FROM 1 BY 1
025100          UNTIL BKGEVT-PAX-IX > BKGEVT-PAX-COUNT OF WK-C-BKGEVT.
025200
025300     IF      WK-N-PAX-VALID-COUNT = ZERO
025400             MOVE "No passenger survived validation" TO
025500                  WK-C-EVENT-REJECT-REASON
025600             SET  WK-C-EVENT-IS-REJECT TO TRUE
025700             GO TO B800-REJECT-EVENT.
025800
025900     PERFORM C300-VALIDATE-FLIGHTS
026000        THRU C300-VALIDATE-FLIGHTS-EX
026100        VARYING BKGEVT-FLT-IX FROM 1 BY 1
026200          UNTIL BKGEVT-FLT-IX > BKGEVT-FLT-COUNT OF WK-C-BKGEVT.
026300
026400     IF      WK-N-FLT-VALID-COUNT = ZERO
026500             MOVE "No flight survived validation" TO
026600                  WK-C-EVENT-REJECT-REASON
026700             SET  WK-C-EVENT-IS-REJECT TO TRUE
026800             GO TO B800-REJECT-EVENT.
026900
027000     PERFORM D000-EMIT-CROSS-PRODUCT
027100        THRU D000-EMIT-CROSS-PRODUCT-EX
027200        VARYING BKGEVT-PAX-IX FROM 1 BY 1
027300          UNTIL BKGEVT-PAX-IX > BKGEVT-PAX-COUNT OF WK-C-BKGEVT.
027400
027500     GO TO B999-PROCESS-EVENTS-EX.
027600
027700 B800-REJECT-EVENT.
027800     ADD     1                       TO WK-N-EVENTS-REJECT.
027900     MOVE    SPACES                  TO WK-C-BKGREJ.
028000     MOVE    WK-N-EVENT-SEQ          TO BKGREJ-EVENT-SEQ OF
028100                                         WK-C-BKGREJ.
028200     MOVE    "EVENT"                 TO BKGREJ-LEVEL OF WK-C-BKGREJ.
028300     MOVE    SPACES                  TO BKGREJ-KEY OF WK-C-BKGREJ.
028400     MOVE    WK-C-EVENT-REJECT-REASON TO BKGREJ-REASON OF
028500                                          WK-C-BKGREJ.
028600     WRITE   WK-C-BKGREJ.
028700
028800*------------------------------------------------------------------*
028900 B999-PROCESS-EVENTS-EX.
029000*------------------------------------------------------------------*
029100     EXIT.
029200
029300*------------------------------------------------------------------*
029400 C100-VALIDATE-HEADER.
029500*------------------------------------------------------------------*
029600     MOVE    SPACES                  TO WK-BKGDTS-INPUT.
029700     MOVE    BKGEVT-TIMESTAMP OF WK-C-BKGEVT TO WK-BKGDTS-TIMESTAMP.
029800     CALL    C-BKGVDTS               USING WK-BKGDTS.
029900     IF      WK-BKGDTS-IS-INVALID
030000             MOVE "Missing or invalid header timestamp" TO
030100                  WK-C-EVENT-REJECT-REASON
030200             SET  WK-C-EVENT-IS-REJECT TO TRUE.
030300
030400*------------------------------------------------------------------*
030500 C100-VALIDATE-HEADER-EX.
030600*------------------------------------------------------------------*
030700     EXIT.
030800
030900*------------------------------------------------------------------*
031000 C200-VALIDATE-PASSENGERS.
031100*------------------------------------------------------------------*
031200*    PASSENGER IS SKIPPED (NOT COUNTED VALID) ONLY WHEN UCI IS
031300*    MISSING.  AGE AND PASSENGER_TYPE ARE NULLABLE AND ARE CARRIED
031400*    THROUGH AS SUPPLIED EVEN WHEN OUT OF RANGE - SEE RESV260.
031500*------------------------------------------------------------------*
031600     IF      BKGEVT-PAX-UCI(BKGEVT-PAX-IX) = SPACES
031700             GO TO C200-VALIDATE-PASSENGERS-EX.
031800
031900     MOVE    "Y"                     TO WK-C-PAX-VALID(BKGEVT-PAX-IX).
032000     ADD     1                       TO WK-N-PAX-VALID-COUNT.
032100     ADD     1                       TO WK-N-PASSENGERS-ACCEPTED.
032200
032300     IF      BKGEVT-PAX-AGE(BKGEVT-PAX-IX) NOT = SPACES
032400       AND   BKGEVT-PAX-AGE(BKGEVT-PAX-IX) IS NOT NUMERIC
032500             PERFORM C210-LOG-PASSENGER-WARNING
032600                THRU C210-LOG-PASSENGER-WARNING-EX.
032700
032800     MOVE    BKGEVT-PAX-TYPE(BKGEVT-PAX-IX) TO WK-C-PAXTYPE-WORK.
032900     INSPECT WK-C-PAXTYPE-WORK
033000             CONVERTING "abcdefghijklmnopqrstuvwxyz"
033100                     TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
033200     IF      WK-C-PAXTYPE-WORK NOT = SPACES
033300       AND   NOT WK-C-PAXTYPE-IS-VALID
033400             PERFORM C210-LOG-PASSENGER-WARNING
033500                THRU C210-LOG-PASSENGER-WARNING-EX.
033600
033700*------------------------------------------------------------------*
033800 C200-VALIDATE-PASSENGERS-EX.
033900*------------------------------------------------------------------*
034000     EXIT.
034100
034200*------------------------------------------------------------------*
034300 C210-LOG-PASSENGER-WARNING.
034400*------------------------------------------------------------------*
034500     MOVE    SPACES                  TO WK-C-BKGREJ.
034600     MOVE    WK-N-EVENT-SEQ          TO BKGREJ-EVENT-SEQ OF
034700                                         WK-C-BKGREJ.
034800     MOVE    "PASSENGER"             TO BKGREJ-LEVEL OF WK-C-BKGREJ.
034900     MOVE    BKGEVT-PAX-UCI(BKGEVT-PAX-IX) TO BKGREJ-KEY OF
035000                                               WK-C-BKGREJ.
035100     MOVE    "Age or passenger_type out of range, carried through"
035200             TO BKGREJ-REASON OF WK-C-BKGREJ.
035300     WRITE   WK-C-BKGREJ.
035400
035500*------------------------------------------------------------------*
035600 C210-LOG-PASSENGER-WARNING-EX.
035700*------------------------------------------------------------------*
035800     EXIT.
035900
036000*------------------------------------------------------------------*
036100 C300-VALIDATE-FLIGHTS.
036200*------------------------------------------------------------------*
036300     MOVE    BKGEVT-FLT-STATUS(BKGEVT-FLT-IX) TO WK-C-STATUS-WORK.
036400     INSPECT WK-C-STATUS-WORK
036500             CONVERTING "abcdefghijklmnopqrstuvwxyz"
036600                     TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
036700
036800     IF      WK-C-STATUS-WORK = SPACES OR NOT WK-C-STATUS-IS-VALID
036900             GO TO C300-VALIDATE-FLIGHTS-EX.
037000
037100     IF      BKGEVT-FLT-AIRLINE(BKGEVT-FLT-IX) = SPACES
037200             GO TO C300-VALIDATE-FLIGHTS-EX.
037300
037400     IF      BKGEVT-FLT-DEPART(BKGEVT-FLT-IX) NOT = SPACES
037500             MOVE SPACES             TO WK-BKGDTS-INPUT
037600             MOVE BKGEVT-FLT-DEPART(BKGEVT-FLT-IX) TO
037700                  WK-BKGDTS-TIMESTAMP
037800             CALL C-BKGVDTS          USING WK-BKGDTS
037900             IF WK-BKGDTS-IS-INVALID
038000                GO TO C300-VALIDATE-FLIGHTS-EX
038100             END-IF
038200     END-IF.
038300
038400     IF      BKGEVT-FLT-ARRIVE(BKGEVT-FLT-IX) NOT = SPACES
038500             MOVE SPACES             TO WK-BKGDTS-INPUT
038600             MOVE BKGEVT-FLT-ARRIVE(BKGEVT-FLT-IX) TO
038700                  WK-BKGDTS-TIMESTAMP
038800             CALL C-BKGVDTS          USING WK-BKGDTS
038900             IF WK-BKGDTS-IS-INVALID
039000                GO TO C300-VALIDATE-FLIGHTS-EX
039100             END-IF
039200     END-IF.
039300
039400     IF      BKGEVT-FLT-ORIGIN(BKGEVT-FLT-IX) NOT = SPACES
039500       AND   BKGEVT-FLT-ORIGIN(BKGEVT-FLT-IX) (3:1) = SPACE
039600             MOVE SPACES             TO BKGEVT-FLT-ORIGIN
039700                                         (BKGEVT-FLT-IX).
039800
039900     IF      BKGEVT-FLT-DEST(BKGEVT-FLT-IX) NOT = SPACES
040000       AND   BKGEVT-FLT-DEST(BKGEVT-FLT-IX) (3:1) = SPACE
040100             MOVE SPACES             TO BKGEVT-FLT-DEST
040200                                         (BKGEVT-FLT-IX).
040300
040400     MOVE    "Y"                     TO WK-C-FLT-VALID(BKGEVT-FLT-IX).
040500     ADD     1                       TO WK-N-FLT-VALID-COUNT.
040600     ADD     1                       TO WK-N-FLIGHTS-ACCEPTED.
040700
040800*------------------------------------------------------------------*
040900 C300-VALIDATE-FLIGHTS-EX.
041000*------------------------------------------------------------------*
041100     EXIT.
041200
041300*------------------------------------------------------------------*
041400 D000-EMIT-CROSS-PRODUCT.
041500*------------------------------------------------------------------*
041600     IF      WK-C-PAX-VALID(BKGEVT-PAX-IX) NOT = "Y"
041700             GO TO D000-EMIT-CROSS-PRODUCT-EX.
041800
041900     PERFORM D100-EMIT-ONE-PASSENGER-ROW
042000        THRU D100-EMIT-ONE-PASSENGER-ROW-EX
042100        VARYING BKGEVT-FLT-IX FROM 1 BY 1
042200          UNTIL BKGEVT-FLT-IX > BKGEVT-FLT-COUNT OF WK-C-BKGEVT.
042300
042400*------------------------------------------------------------------*
042500 D000-EMIT-CROSS-PRODUCT-EX.
042600*------------------------------------------------------------------*
042700     EXIT.
042800
042900*------------------------------------------------------------------*
043000 D100-EMIT-ONE-PASSENGER-ROW.
043100*------------------------------------------------------------------*
043200     IF      WK-C-FLT-VALID(BKGEVT-FLT-IX) NOT = "Y"
043300             GO TO D100-EMIT-ONE-PASSENGER-ROW-EX.
043400
043500     MOVE    SPACES                  TO WK-C-BKGOUT.
043600     MOVE    BKGEVT-TIMESTAMP OF WK-C-BKGEVT TO
043700             BKGOUT-TIMESTAMP OF WK-C-BKGOUT.
043800     MOVE    BKGEVT-PAX-UCI(BKGEVT-PAX-IX) TO
043900             BKGOUT-UCI OF WK-C-BKGOUT.
044000     MOVE    BKGEVT-PAX-AGE(BKGEVT-PAX-IX) TO
044100             BKGOUT-AGE OF WK-C-BKGOUT.
044200     MOVE    BKGEVT-PAX-TYPE(BKGEVT-PAX-IX) TO
044300             BKGOUT-PASSENGER-TYPE OF WK-C-BKGOUT.
044400     MOVE    BKGEVT-FLT-STATUS(BKGEVT-FLT-IX) TO
044500             BKGOUT-BOOKING-STATUS OF WK-C-BKGOUT.
044600     MOVE    BKGEVT-FLT-AIRLINE(BKGEVT-FLT-IX) TO
044700             BKGOUT-OPERATING-AIRLINE OF WK-C-BKGOUT.
044800     MOVE    BKGEVT-FLT-ORIGIN(BKGEVT-FLT-IX) TO
044900             BKGOUT-ORIGIN-AIRPORT OF WK-C-BKGOUT.
045000     MOVE    BKGEVT-FLT-DEST(BKGEVT-FLT-IX) TO
045100             BKGOUT-DEST-AIRPORT OF WK-C-BKGOUT.
045200     MOVE    BKGEVT-FLT-DEPART(BKGEVT-FLT-IX) TO
045300             BKGOUT-DEPARTURE-DATE OF WK-C-BKGOUT.
045400     MOVE    BKGEVT-FLT-ARRIVE(BKGEVT-FLT-IX) TO
045500             BKGOUT-ARRIVAL-DATE OF WK-C-BKGOUT.
045600
045700     WRITE   WK-C-BKGOUT.
045800     IF      NOT WK-C-SUCCESSFUL
045900             DISPLAY "BKGFLAT - WRITE ERROR - BKGOUT"
046000             DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
046100     ELSE
046200             ADD 1 TO WK-N-FLAT-ROWS-WRITTEN
046300     END-IF.
046400
046500*------------------------------------------------------------------*
046600 D100-EMIT-ONE-PASSENGER-ROW-EX.
046700*------------------------------------------------------------------*
046800     EXIT.
046900
047000*------------------------------------------------------------------*
047100 Y900-ABNORMAL-TERMINATION.
047200*------------------------------------------------------------------*
047300     PERFORM Z000-END-PROGRAM-ROUTINE
047400        THRU Z999-END-PROGRAM-ROUTINE-EX.
047500     STOP RUN.
047600
047700*------------------------------------------------------------------*
047800 Z000-END-PROGRAM-ROUTINE.
047900*------------------------------------------------------------------*
048000     CLOSE   BKGIN BKGOUT BKGREJ.
048100
048200     DISPLAY "BKGFLAT - BOOKINGS FLATTEN - RUN " WS-RUN-DATE-CCYY
048300             "-" WS-RUN-DATE-MMDD.
048400     DISPLAY "BKGFLAT - EVENTS READ       : " WK-N-EVENTS-READ.
048500     DISPLAY "BKGFLAT - EVENTS REJECTED   : " WK-N-EVENTS-REJECT.
048600     DISPLAY "BKGFLAT - PASSENGERS ACCEPT : " WK-N-PASSENGERS-
048700             ACCEPTED.
048800     DISPLAY "BKGFLAT - FLIGHTS ACCEPTED  : " WK-N-FLIGHTS-ACCEPTED.
048900     DISPLAY "BKGFLAT - FLAT ROWS WRITTEN : " WK-N-FLAT-ROWS-WRITTEN.
049000
049100*------------------------------------------------------------------*
049200 Z999-END-PROGRAM-ROUTINE-EX.
049300*------------------------------------------------------------------*
049400     EXIT.
049500
049600******************************************************************
049700*************** END OF PROGRAM SOURCE - BKGFLAT ***************
049800******************************************************************
