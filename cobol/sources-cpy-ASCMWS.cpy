000100*****************************************************************
000200* ASCMWS.CPYBK
000300* COMMON APPLICATION WORKING STORAGE - FILE STATUS HANDLING
000400*****************************************************************
000500* HISTORY OF MODIFICATION:
000600*-----------------------------------------------------------------
000700* MOD.#   INIT    DATE        DESCRIPTION
000800* ------  ------  ----------  -----------------------------------
000900* RESV001 DPBATC  14/03/1991  INITIAL VERSION - PULLED OUT OF
001000*                             BKGVOLD/BKGXOLD COMMON BLOCK SO
001100*                             NEW CALLED ROUTINES DO NOT HAVE TO
001200*                             RE-CODE THE STATUS TESTS EVERY TIME
001300*-----------------------------------------------------------------
001400* RESV014 DPBATC  02/11/1998  Y2K REVIEW - NO DATE FIELDS HELD
001500*                             IN THIS COPYBOOK, NO CHANGE MADE
001600*-----------------------------------------------------------------
001700    05  WK-C-FILE-STATUS            PIC X(02) VALUE ZEROS.
001800        88  WK-C-SUCCESSFUL                    VALUE "00" "02"
001900                                                      "04" "05".
002000        88  WK-C-DUPLICATE-KEY                 VALUE "02" "22".
002100        88  WK-C-RECORD-NOT-FOUND              VALUE "23" "46"
002200                                                      "51".
002300        88  WK-C-END-OF-FILE                   VALUE "10".
002400        88  WK-C-FILE-NOT-OPEN                 VALUE "47" "48"
002500                                                      "49".
002600    05  WK-C-EOF-SWITCH              PIC X(01) VALUE "N".
002700        88  WK-C-AT-END-OF-FILE                VALUE "Y".
002800        88  WK-C-NOT-AT-END-OF-FILE             VALUE "N".
