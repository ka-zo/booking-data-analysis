000100*****************************************************************
000200* BKGOUT.CPYBK
000300* FLAT BOOKING OUTPUT - ONE ROW PER VALID PASSENGER X FLIGHT
000400*****************************************************************
000500* HISTORY OF MODIFICATION:
000600*-----------------------------------------------------------------
000700* RESV211 DPBATC  13/05/2002  INITIAL VERSION
000800*-----------------------------------------------------------------
000900     05  BKGOUT-RECORD             PIC X(130).
001000*
001100* I-O FORMAT:BKGOUTR  FROM FILE BKGOUT   OF LIBRARY REFLIB
001200*
001300     05  BKGOUTR REDEFINES BKGOUT-RECORD.
001400     10  BKGOUT-TIMESTAMP          PIC X(24).
001500*                        EVENT HEADER TIMESTAMP
001600     10  BKGOUT-UCI                PIC X(20).
001700*                        PASSENGER UNIQUE IDENTIFIER
001800     10  BKGOUT-AGE                PIC X(03).
001900*                        PASSENGER AGE, BLANK IF NULL
002000     10  BKGOUT-PASSENGER-TYPE     PIC X(03).
002100*                        ADT/CHD AS SUPPLIED, BLANK IF NULL
002200     10  BKGOUT-BOOKING-STATUS     PIC X(14).
002300*                        ORIGINAL CASING KEPT
002400     10  BKGOUT-OPERATING-AIRLINE  PIC X(02).
002500*                        2-CHARACTER AIRLINE CODE
002600     10  BKGOUT-ORIGIN-AIRPORT     PIC X(03).
002700*                        BLANK IF NULL
002800     10  BKGOUT-DEST-AIRPORT       PIC X(03).
002900*                        BLANK IF NULL
003000     10  BKGOUT-DEPARTURE-DATE     PIC X(24).
003100*                        BLANK IF NULL
003200     10  BKGOUT-ARRIVAL-DATE       PIC X(24).
003300*                        BLANK IF NULL
003400     10  FILLER                    PIC X(07).
003500*                        RESERVED FOR FUTURE EXPANSION
