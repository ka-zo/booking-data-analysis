000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     ARPVTZN.
000500 AUTHOR.         R.OKONKWO.
000600 INSTALLATION.   DATA PROCESSING - REFERENCE DATA BATCH.
000700 DATE-WRITTEN.   21 JAN 1996.
000800 DATE-COMPILED.
000900 SECURITY.       UNCLASSIFIED - INTERNAL BATCH USE ONLY.
001000*
001100*DESCRIPTION :  COMMON ROUTINE CALLED FROM ARPCLNS TO VALIDATE AN
001200*               AIRPORT TIMEZONE_STRING AGAINST A BOUNDED TABLE OF
001300*               RECOGNIZED OLSON TIMEZONE NAMES.  THE FULL IANA
001400*               DATABASE IS NOT CARRIED ON THIS MACHINE; THE TABLE
001500*               BELOW COVERS THE NAMES SEEN IN PRACTICE ON THE
001600*               REFERENCE DATA FEED.
001700*
001800*================================================================
001900* HISTORY OF MODIFICATION:
002000*================================================================
002100* RESV007 - DPBATC  - 21/01/1996 - INITIAL VERSION
002200*                    - PULLED OUT OF ARPCLNS SO THE TABLE ONLY
002300*                    - HAS TO BE MAINTAINED IN ONE PLACE
002400*----------------------------------------------------------------
002500* RESV033 - DPBATC  - 11/09/2001 - REFDATA REQUEST 01-077
002600*                    - ADDED EUROPEAN AND SOUTH AMERICAN ENTRIES
002700*----------------------------------------------------------------
002800* RESV701 - ACNFEN  - 14/03/2009 - REFDATA REQUEST 09-233
002900*                    - ADDED ASIA/PACIFIC ENTRIES TO MATCH THE
003000*                    - NEW FEED FROM OURAIRPORTS.ORG
003100*----------------------------------------------------------------
003200 EJECT
003300**********************
003400 ENVIRONMENT DIVISION.
003500**********************
003600 CONFIGURATION SECTION.
003700 SOURCE-COMPUTER.  IBM-AS400.
003800 OBJECT-COMPUTER.  IBM-AS400.
003900 SPECIAL-NAMES.    C01 IS TOP-OF-FORM
004000                   UPSI-0 IS UPSI-SWITCH-0
004100                     ON STATUS IS U0-ON
004200                     OFF STATUS IS U0-OFF.
004300
004400 EJECT
004500***************
004600 DATA DIVISION.
004700***************
004800 WORKING-STORAGE SECTION.
004900*************************
005000 01  FILLER                          PIC X(24)        VALUE
005100     "** PROGRAM ARPVTZN  **".
005200
005300* ----------------- BOUNDED OLSON TIMEZONE NAME TABLE ------------*
005400*    CLASSIC FILLER-LOADED TABLE - ONE 01-LEVEL OF VALUE CLAUSES
005500*    REDEFINED AS AN OCCURS TABLE FOR SEARCHING.
005600 01  WK-C-TZNAME-TABLE-DATA.
005700     05  FILLER                      PIC X(30) VALUE "Europe/Amsterdam".
005800     05  FILLER                      PIC X(30) VALUE "Europe/London".
005900     05  FILLER                      PIC X(30) VALUE "Europe/Paris".
006000     05  FILLER                      PIC X(30) VALUE "Europe/Berlin".
006100     05  FILLER                      PIC X(30) VALUE "Europe/Madrid".
006200     05  FILLER                      PIC X(30) VALUE "Europe/Rome".
006300     05  FILLER                      PIC X(30) VALUE "Europe/Moscow".
006400     05  FILLER                      PIC X(30) VALUE "America/New_York".
006500     05  FILLER                      PIC X(30) VALUE "America/Chicago".
006600     05  FILLER                      PIC X(30) VALUE "America/Denver".
006700     05  FILLER                      PIC X(30) VALUE "America/Los_Angeles".
006800     05  FILLER                      PIC X(30) VALUE "America/Sao_Paulo".
006900     05  FILLER                      PIC X(30) VALUE "America/Mexico_City".
007000     05  FILLER                      PIC X(30) VALUE "America/Toronto".
007100     05  FILLER                      PIC X(30) VALUE "Asia/Tokyo".
007200     05  FILLER                      PIC X(30) VALUE "Asia/Shanghai".
007300     05  FILLER                      PIC X(30) VALUE "Asia/Hong_Kong".
007400     05  FILLER                      PIC X(30) VALUE "Asia/Singapore".
007500     05  FILLER                      PIC X(30) VALUE "Asia/Dubai".
007600     05  FILLER                      PIC X(30) VALUE "Asia/Kolkata".
007700     05  FILLER                      PIC X(30) VALUE "Australia/Sydney".
007800     05  FILLER                      PIC X(30) VALUE "Australia/Perth".
007900     05  FILLER                      PIC X(30) VALUE "Pacific/Auckland".
008000     05  FILLER                      PIC X(30) VALUE "Pacific/Honolulu".
008100     05  FILLER                      PIC X(30) VALUE "Africa/Johannesburg".
008200     05  FILLER                      PIC X(30) VALUE "Africa/Cairo".
008300     05  FILLER                      PIC X(30) VALUE "Atlantic/Reykjavik".
008400     05  FILLER                      PIC X(30) VALUE "Indian/Maldives".
008500     05  FILLER                      PIC X(30) VALUE "UTC".
008600     05  FILLER                      PIC X(30) VALUE "Etc/GMT".
008700 01  WK-C-TZNAME-TABLE REDEFINES WK-C-TZNAME-TABLE-DATA.
008800     05  WK-C-TZNAME-ENTRY           PIC X(30) OCCURS 30 TIMES
008900                                      INDEXED BY WK-N-TZNAME-IX.
009000
009100 01  WK-N-TZNAME-SUB                 PIC 9(02) COMP  VALUE ZERO.
009200
009300* ----------------- INCOMING STRING RE-SCANNED FOR GARBAGE BYTES -*
009400*    GUARDS AGAINST A LOW-VALUE OR UNPRINTABLE BYTE SLIPPING PAST
009500*    THE CALLER'S OWN EDIT AND MATCHING THE TABLE BY ACCIDENT.
009600 01  WK-C-TZSTRING-WORK              PIC X(30)       VALUE SPACES.
009700 01  WK-C-TZSTRING-CHARS REDEFINES WK-C-TZSTRING-WORK.
009800     05  WK-C-TZSTRING-CHAR          PIC X(01) OCCURS 30 TIMES
009900                                      INDEXED BY WK-N-TZSTRING-IX.
010000 01  WK-C-TZSTRING-BAD-BYTE          PIC X(01)       VALUE "N".
010100     88  WK-C-TZSTRING-HAS-BAD-BYTE                  VALUE "Y".
010200
010300* ----------------- OPTIONAL DEBUG TRACE (UPSI-0 SWITCH) ---------*
010400 01  WS-RUN-DATE.
010500     05  WS-RUN-DATE-CC              PIC 9(02).
010600     05  WS-RUN-DATE-YY              PIC 9(02).
010700     05  WS-RUN-DATE-MM              PIC 9(02).
010800     05  WS-RUN-DATE-DD              PIC 9(02).
010900 01  WS-RUN-DATE-PRINT REDEFINES WS-RUN-DATE.
011000     05  WS-RUN-DATE-CCYY            PIC 9(04).
011100     05  WS-RUN-DATE-MMDD            PIC 9(04).
011200
011300 EJECT
011400 LINKAGE SECTION.
011500*****************
011600     COPY ARPTZN.
011700
011800 EJECT
011900**************************
012000 PROCEDURE DIVISION       USING WK-ARPTZN.
012100**************************
012200 MAIN-MODULE.
012300     PERFORM A000-VALIDATE-TIMEZONE-STRING
012400        THRU A999-VALIDATE-TIMEZONE-STRING-EX.
012500     GOBACK.
012600
012700*------------------------------------------------------------------*
012800 A000-VALIDATE-TIMEZONE-STRING.
012900*------------------------------------------------------------------*
013000     SET     WK-ARPTZN-IS-INVALID    TO TRUE.
013100     MOVE    "N"                     TO WK-C-TZSTRING-BAD-BYTE.
013200
013300     IF      U0-ON
013400             ACCEPT WS-RUN-DATE-CCYY FROM DATE YYYYMMDD
013500             DISPLAY "ARPVTZN TRACE " WS-RUN-DATE-CCYY "-"
013600                     WS-RUN-DATE-MMDD " TZSTRING=" WK-ARPTZN-TZSTRING
013700     END-IF.
013800
013900     IF      WK-ARPTZN-TZSTRING = SPACES
014000             GO TO A999-VALIDATE-TIMEZONE-STRING-EX.
014100
014200     MOVE    WK-ARPTZN-TZSTRING      TO WK-C-TZSTRING-WORK.
014300     SET     WK-N-TZSTRING-IX        TO 1.
014400     PERFORM A010-CHECK-ONE-BYTE THRU A010-CHECK-ONE-BYTE-EX
014500        VARYING WK-N-TZSTRING-IX FROM 1 BY 1
014600          UNTIL WK-N-TZSTRING-IX > 30
014700             OR WK-C-TZSTRING-HAS-BAD-BYTE.
014800
014900     IF      WK-C-TZSTRING-HAS-BAD-BYTE
015000             GO TO A999-VALIDATE-TIMEZONE-STRING-EX.
015100
015200     SET     WK-N-TZNAME-IX          TO 1.
015300     SEARCH  WK-C-TZNAME-ENTRY
015400             AT END
015500                 GO TO A999-VALIDATE-TIMEZONE-STRING-EX
015600             WHEN WK-C-TZNAME-ENTRY(WK-N-TZNAME-IX) =
015700                  WK-ARPTZN-TZSTRING
015800                 SET WK-ARPTZN-IS-VALID TO TRUE.
015900
016000*------------------------------------------------------------------*
016100 A999-VALIDATE-TIMEZONE-STRING-EX.
016200*------------------------------------------------------------------*
016300     EXIT.
016400
016500*------------------------------------------------------------------*
016600 A010-CHECK-ONE-BYTE.
016700*------------------------------------------------------------------*
016800     IF      WK-C-TZSTRING-CHAR(WK-N-TZSTRING-IX) < SPACE
016900             MOVE "Y"                TO WK-C-TZSTRING-BAD-BYTE.
017000
017100*------------------------------------------------------------------*
017200 A010-CHECK-ONE-BYTE-EX.
017300*------------------------------------------------------------------*
017400     EXIT.
017500
017600******************************************************************
017700*************** END OF PROGRAM SOURCE - ARPVTZN ***************
017800******************************************************************
