000100* ARPCLN.CPYBK
000200      05 ARPCLN-RECORD           PIC X(220).
000300* I-O FORMAT:ARPCLNR  FROM FILE ARPCLN   OF LIBRARY REFLIB
000400*
000500      05 ARPCLNR  REDEFINES ARPCLN-RECORD.
000600      10 ARPCLN-AIRPORT-ID          PIC 9(07).
000700*                        AIRPORT ID - UNIQUE KEY
000800      10 ARPCLN-NAME                PIC X(40).
000900*                        AIRPORT NAME
001000      10 ARPCLN-CITY                PIC X(30).
001100*                        MAIN CITY SERVED
001200      10 ARPCLN-COUNTRY             PIC X(30).
001300*                        COUNTRY OR TERRITORY
001400      10 ARPCLN-IATA                PIC X(03).
001500*                        3-LETTER IATA CODE, BLANK IF INVALID
001600      10 ARPCLN-ICAO                PIC X(04).
001700*                        4-LETTER ICAO CODE, BLANK IF INVALID
001800      10 ARPCLN-LATITUDE            PIC S9(03)V9(09).
001900*                        DECIMAL DEGREES -90 TO +90
002000      10 ARPCLN-LONGITUDE           PIC S9(03)V9(09).
002100*                        DECIMAL DEGREES -180 TO +180
002200      10 ARPCLN-ALTITUDE            PIC S9(05)V9(09).
002300*                        FEET ABOVE SEA LEVEL
002400      10 ARPCLN-TIMEZONE-HOURS      PIC S9(02)V9(02).
002500*                        UTC OFFSET HOURS, BLANK IF INVALID
002600      10 ARPCLN-DST                 PIC X(01).
002700*                        DST RULE E/A/S/O/Z/N/U, UPPER CASED
002800      10 ARPCLN-TIMEZONE-STRING     PIC X(30).
002900*                        OLSON TZ NAME, BLANK IF NOT RECOGNIZED
003000      10 ARPCLN-TYPE                PIC X(10).
003100*                        AIRPORT/STATION/PORT/UNKNOWN, LOWER CASE
003200      10 ARPCLN-SOURCE              PIC X(11).
003300*                        OURAIRPORTS/LEGACY/USER, LOWER CASE
003400      10 FILLER                     PIC X(12).
003500*                        RESERVED FOR FUTURE EXPANSION
