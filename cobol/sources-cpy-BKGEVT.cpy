000100* BKGEVT.CPYBK
000200*      WORKING STORAGE FORMAT FOR A BOOKING EVENT LINE.  EACH
000300*      LINE CARRIES ONE EVENT HEADER, UP TO 9 PASSENGERS AND
000400*      UP TO 9 FLIGHT PRODUCTS IN FIXED-LENGTH SLOTS.  IT WILL
000500*      BE USED IN THE BKGFLAT INTERFACE PROGRAM.
000600*****************************************************************
000700* MODIFICATION HISTORY                                          *
000800*****************************************************************
000900* TAG    DATE       DEV    DESCRIPTION                          *
001000*------- ---------- ------ -------------------------------------*
001100* RESV210 12/05/2002 DPBATC - INITIAL VERSION                   *
001200*                     - 9 PASSENGER SLOTS / 9 FLIGHT SLOTS      *
001300*---------------------------------------------------------------*
001400    05 BKGEVT-RECORD              PIC X(892).
001500    05 BKGEVT-DETAIL REDEFINES BKGEVT-RECORD.
001600* TAG H0 - EVENT HEADER - MANDATORY
001700       10 BKGEVT-HEADER-G.
001800          15 BKGEVT-TIMESTAMP        PIC X(24).
001900          15 BKGEVT-PAX-COUNT        PIC 9(02).
002000          15 BKGEVT-FLT-COUNT        PIC 9(02).
002100* TAG P0 - PASSENGER SLOTS (9 OCCURRENCES)
002200       10 BKGEVT-PAX-TABLE OCCURS 9 TIMES
002300                           INDEXED BY BKGEVT-PAX-IX.
002400          15 BKGEVT-PAX-UCI          PIC X(20).
002500          15 BKGEVT-PAX-AGE          PIC X(03).
002600          15 BKGEVT-PAX-TYPE         PIC X(03).
002700* TAG F0 - FLIGHT PRODUCT SLOTS (9 OCCURRENCES)
002800       10 BKGEVT-FLT-TABLE OCCURS 9 TIMES
002900                           INDEXED BY BKGEVT-FLT-IX.
003000          15 BKGEVT-FLT-STATUS       PIC X(14).
003100          15 BKGEVT-FLT-AIRLINE      PIC X(02).
003200          15 BKGEVT-FLT-ORIGIN       PIC X(03).
003300          15 BKGEVT-FLT-DEST         PIC X(03).
003400          15 BKGEVT-FLT-DEPART       PIC X(24).
003500          15 BKGEVT-FLT-ARRIVE       PIC X(24).
