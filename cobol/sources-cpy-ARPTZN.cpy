000100* ARPTZN.CPYBK
000200* HISTORY OF MODIFICATION:
000300* ==========================================================================
000400* TAG NAME     DATE        DESCRIPTION
000500* --------------------------------------------------------------------------
000600* RESV007 DPBATC  21/01/1996 - INITIAL VERSION
000700*                 - CALLED FROM ARPCLNS TO CHECK TIMEZONE_STRING
000800*                   AGAINST THE BOUNDED OLSON TABLE
000900* --------------------------------------------------------------------------
001000* RESV033 DPBATC  11/09/2001 - Y2K/EURO REVIEW
001100*                 - NO DATE FIELDS IN THIS LINKAGE AREA, NO CHANGE
001200* --------------------------------------------------------------------------
001300  01 WK-ARPTZN.
001400      05 WK-ARPTZN-INPUT.
001500         10 WK-ARPTZN-TZSTRING   PIC X(30).
001600      05 WK-ARPTZN-OUTPUT.
001700         10 WK-ARPTZN-FOUND      PIC X(01).
001800            88 WK-ARPTZN-IS-VALID          VALUE "Y".
001900            88 WK-ARPTZN-IS-INVALID        VALUE "N".
002000