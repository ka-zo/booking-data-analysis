000100*****************************************************************
000200* BKGREJ.CPYBK
000300* BOOKING REJECT LOG - EVENT/PASSENGER/FLIGHT LEVEL REASONS
000400*****************************************************************
000500* HISTORY OF MODIFICATION:
000600*-----------------------------------------------------------------
000700* RESV212 DPBATC  13/05/2002  INITIAL VERSION
000800*-----------------------------------------------------------------
000900     05  BKGREJ-RECORD             PIC X(090).
001000*
001100* I-O FORMAT:BKGREJR  FROM FILE BKGREJ   OF LIBRARY REFLIB
001200*
001300     05  BKGREJR REDEFINES BKGREJ-RECORD.
001400     10  BKGREJ-EVENT-SEQ          PIC 9(07).
001500*                        EVENT SEQUENCE NUMBER IN INPUT FILE
001600     10  BKGREJ-LEVEL              PIC X(10).
001700*                        EVENT / PASSENGER / FLIGHT
001800     10  BKGREJ-KEY                PIC X(20).
001900*                        UCI WHEN LEVEL IS PASSENGER, ELSE SPACES
002000     10  BKGREJ-REASON             PIC X(40).
002100*                        REJECTION REASON TEXT
002200     10  FILLER                    PIC X(09).
002300*                        RESERVED FOR FUTURE EXPANSION
