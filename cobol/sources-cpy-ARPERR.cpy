000100*****************************************************************
000200* ARPERR.CPYBK
000300* AIRPORT MASTER CLEANSE - REJECTED RECORD LAYOUT
000400*****************************************************************
000500* HISTORY OF MODIFICATION:
000600*-----------------------------------------------------------------
000700* RESV001 DPBATC  09/06/1992  INITIAL VERSION
000800*-----------------------------------------------------------------
000900     05  ARPERR-RECORD             PIC X(250).
001000*
001100* I-O FORMAT:ARPERRR  FROM FILE ARPERR   OF LIBRARY REFLIB
001200*
001300     05  ARPERRR REDEFINES ARPERR-RECORD.
001400     10  ARPERR-CSV                PIC X(200).
001500*                        ORIGINAL RAW INPUT LINE, VERBATIM
001600     10  ARPERR-REASON             PIC X(40).
001700*                        ERROR REASON TEXT
001800     10  FILLER                    PIC X(10).
001900*                        RESERVED FOR FUTURE EXPANSION
