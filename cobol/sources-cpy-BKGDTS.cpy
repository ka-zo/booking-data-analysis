000100* BKGDTS.CPYBK
000200* HISTORY OF MODIFICATION:
000300* ==========================================================================
000400* TAG NAME     DATE        DESCRIPTION
000500* --------------------------------------------------------------------------
000600* RESV101 DPBATC  04/02/1998 - INITIAL VERSION
000700*                 - CALLED FROM BKGFLAT TO VALIDATE THE HEADER,
000800*                   DEPARTURE AND ARRIVAL TIMESTAMPS
000900* --------------------------------------------------------------------------
001000  01 WK-BKGDTS.
001100      05 WK-BKGDTS-INPUT.
001200         10 WK-BKGDTS-TIMESTAMP  PIC X(24).
001300      05 WK-BKGDTS-OUTPUT.
001400         10 WK-BKGDTS-VALID      PIC X(01).
001500            88 WK-BKGDTS-IS-VALID          VALUE "Y".
001600            88 WK-BKGDTS-IS-INVALID        VALUE "N".
001700